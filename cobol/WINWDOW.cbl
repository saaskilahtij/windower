000100******************************************************************
000200* WINWDOW   -  CAN-BUS EVENT WINDOWING ENGINE
000300*
000400*    STEP 3 OF THE WINDOWER SUITE.  READS THE FILTERED-FILE (ALL
000500*    OF IT, INTO A WORKING-STORAGE TABLE) AND THE WPARM PARAMETER
000600*    CARD, THEN PARTITIONS THE RECORDS INTO FIXED-LENGTH, FIXED-
000700*    STEP TIME WINDOWS.  FOR EACH WINDOW IT ACCUMULATES PER-ECU
000800*    COUNTS AND SIGNAL SUMS, WRITES ONE WINDOW-DETAIL-RECORD PER
000900*    ECU PRESENT AND ONE WINDOW-SUMMARY-RECORD PER WINDOW, AND
001000*    PRINTS THE WINDOW SUMMARY LISTING ON SYSOUT.
001100*
001200*    THIS REPLACES THE OLD TWO-PASS TABLE WALKER THIS SHOP USED
001300*    ON AN EARLIER JOB - SAME TABLE-DRIVEN SHAPE (LOAD EVERYTHING,
001400*    THEN WALK IT REPEATEDLY), DIFFERENT BUSINESS.
001500*
001600*    Tectonics: cobc
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. WINWDOW.
002000 AUTHOR. N. SILVA.
002100 INSTALLATION. CONSOLIDATED MOTORS - MIS.
002200 DATE-WRITTEN. 05/01/1989.
002300 DATE-COMPILED.
002400 SECURITY. UNCLASSIFIED.
002500
002600******************************************************************
002700*                        C H A N G E   L O G
002800*  DATE      BY   REQUEST    DESCRIPTION
002900*  --------  ---  ---------  -------------------------------------
003000*  05/01/89  NS   WO-1142    ORIGINAL CODING.  PORTED THE OLD
003100*                            TWO-PASS TABLE WALK FROM THE EARLIER
003150*                            JOB; FIXED ONE-SECOND WINDOW, NO
003200*                            STEP PARAMETER.
003300*  09/18/90  NS   WO-1251    WPARM PARAMETER CARD ADDED SO THE
003400*                            WINDOW LENGTH (W) AND STEP (S) CAN
003500*                            BE CHANGED WITHOUT A RECOMPILE.
003600*  03/02/92  JP   WO-1418    OVERLAPPING/GAPPED WINDOWS SUPPORTED
003700*                            (S NOT EQUAL W) - PREVIOUSLY S WAS
003800*                            FORCED EQUAL TO W IN THE CODE.
003900*  08/14/94  JP   WO-1560    EVENT TABLE RAISED FROM 500 TO 2000
004000*                            ROWS - CAPACITY RUNS WERE ABENDING
004100*                            WITH A SUBSCRIPT-RANGE ERROR.
004200*  02/27/96  RT   WO-1622    MEAN ROUNDING CORRECTED TO ROUND-
004300*                            HALF-UP (WAS TRUNCATING) PER FINANCE
004400*                            DEPT COMPLAINT ON THE SIGNAL REPORT.
004500*  10/05/98  MC   WO-1757    YEAR-2000 REVIEW: WS-T0/WS-TMAX AND
004600*                            THE WINDOW START/END FIELDS CARRY
004700*                            FULL 10-DIGIT EPOCH SECONDS, NOT A
004800*                            2-DIGIT YEAR.  NO CHANGE REQUIRED.
004900*  02/14/00  MC   WO-1803    LOGICAL FILE NAMES SUBSTITUTED FOR
005000*                            THE OLD HARD-CODED DOS PATHS.
005100*  06/11/03  RT   WO-1945    PER-WINDOW ECU TABLE SORTED ASCENDING
005200*                            BEFORE THE DETAIL WRITE - AUDIT
005300*                            WANTED A DETERMINISTIC ECU ORDER.
005350*  09/17/03  JP   WO-1962    P410 NEVER CLEARED THE 50-SLOT ECU
005355*                            TABLE BETWEEN WINDOWS, AND THE SEARCH
005360*                            IN P421 WALKED ALL 50 SLOTS INSTEAD OF
005365*                            JUST THE ONES THIS WINDOW HAD FILLED -
005370*                            A LATER WINDOW'S FIRST-SEEN ECU COULD
005375*                            LAND ON A SLOT STILL HOLDING AN EARLIER
005380*                            WINDOW'S SUMS AND ACCUMULATE ON TOP OF
005385*                            THEM.  ADDED A PER-WINDOW TABLE CLEAR
005390*                            (P411) AND REPLACED THE SEARCH WITH A
005395*                            PLAIN SCAN BOUNDED BY WS-WIN-ECU-COUNT
005398*                            (P422).  QA FOUND IT COMPARING WINDOW
005399*                            2'S SIG1_MEAN AGAINST A HAND CALC.
005401*                            ALSO DROPPED A LEFTOVER '* INICIO
005402*                            WORKING-STORAGE *' BANNER AND ITS
005403*                            'ARCHIVOS' SECTION HEADER THAT GOT
005404*                            PASTED IN FROM ANOTHER SHOP'S COPY
005405*                            BOOK YEARS AGO.
005406*  08/10/26  JP   WO-1965    REWORDED TWO HEADER COMMENTS AND A
005407*                            CHANGE-LOG ENTRY THAT STILL NAMED THE
005408*                            OLD JOB THIS WAS PORTED FROM.  NO CODE
005409*                            CHANGE.
005410******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     UPSI-0 ON STATUS IS WW-DEBUG-ON
006000            OFF STATUS IS WW-DEBUG-OFF.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT PARM-FILE ASSIGN TO WPARM
006500         ORGANIZATION IS SEQUENTIAL
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS WS-FS-1.
006800
006900     SELECT FILTERED-FILE ASSIGN TO FILTIN
007000         ORGANIZATION IS SEQUENTIAL
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS WS-FS-2.
007300
007400     SELECT WINDOW-DETAIL-FILE ASSIGN TO WINDET
007500         ORGANIZATION IS SEQUENTIAL
007600         ACCESS MODE IS SEQUENTIAL
007700         FILE STATUS IS WS-FS-3.
007800
007900     SELECT WINDOW-SUMMARY-FILE ASSIGN TO WINSUM
008000         ORGANIZATION IS SEQUENTIAL
008100         ACCESS MODE IS SEQUENTIAL
008200         FILE STATUS IS WS-FS-4.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  PARM-FILE
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900 01  WP-PARM-RECORD.
009000     03  WP-WINDOW-LEN           PIC 9(05)V99.
009100     03  WP-STEP-LEN             PIC 9(05)V99.
009200     03  FILLER                  PIC X(68).
009300
009400 FD  FILTERED-FILE
009500     BLOCK CONTAINS 0 RECORDS
009600     RECORDING MODE IS F.
009700     COPY WEVTREC.
009800
009900 FD  WINDOW-DETAIL-FILE
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200     COPY WWINDET.
010300
010400 FD  WINDOW-SUMMARY-FILE
010500     BLOCK CONTAINS 0 RECORDS
010600     RECORDING MODE IS F.
010700     COPY WWINSUM.
010800
010900 WORKING-STORAGE SECTION.
011100
011200*----------- FILE-STATUS BYTES AND SWITCHES ---------------------
011300 77  WS-FS-1                     PIC 9(02).
011400 77  WS-FS-2                     PIC 9(02).
011500 77  WS-FS-3                     PIC 9(02).
011600 77  WS-FS-4                     PIC 9(02).
011700 77  WS-EOF                      PIC X VALUE 'N'.
011800     88  WW-EOF                            VALUE 'Y'.
011900     88  WW-NOT-EOF                        VALUE 'N'.
012000 77  WS-BAD-PARM-SW              PIC X VALUE 'N'.
012100     88  WW-BAD-PARM                       VALUE 'Y'.
012200     88  WW-GOOD-PARM                      VALUE 'N'.
012300
012400*----------- WINDOW LENGTH / STEP (RULE R3.4) ---------------------
012500 01  WS-PARM-W                   PIC 9(05)V99 VALUE ZERO.
012600 01  WS-PARM-S                   PIC 9(05)V99 VALUE ZERO.
012700
012800*----------- WORKING COPY OF THE EVENT RECORD ---------------------
012900 01  WS-EVT-RECORD                PIC X(93).
013000 01  WS-EVT-FIELDS REDEFINES WS-EVT-RECORD.
013100     03  WS-EVT-NAME              PIC X(12).
013200     03  WS-EVT-TIMESTAMP         PIC 9(10)V99.
013300     03  WS-EVT-TS-BREAKDOWN REDEFINES WS-EVT-TIMESTAMP.
013400         05  WS-EVT-TS-WHOLE-SEC  PIC 9(10).
013500         05  WS-EVT-TS-CENTISEC   PIC 99.
013600     03  FILLER                   PIC X(04).
013700     03  FILLER                   PIC X(12).
013800     03  WS-EVT-SIG1-VAL          PIC S9(07)V99.
013900     03  FILLER                   PIC X(12).
014000     03  WS-EVT-SIG2-VAL          PIC S9(07)V99.
014100     03  FILLER                   PIC X(18).
014200
014300*----------- FULL FILTERED-FILE TABLE (2000 ROWS) -----------------
014400 01  WS-EVT-TABLE.
014500     03  WS-EVT-ENTRY OCCURS 2000 TIMES
014600                      INDEXED BY WW-EIDX.
014700         05  WE-NAME              PIC X(12).
014800         05  WE-TIMESTAMP         PIC 9(10)V99.
014900         05  WE-SIG1-VAL          PIC S9(07)V99.
015000         05  WE-SIG2-VAL          PIC S9(07)V99.
015100 01  WS-EVT-COUNT                 PIC 9(05) COMP VALUE ZERO.
015200 01  WS-TABLE-FULL-SW             PIC X VALUE 'N'.
015300     88  WW-TABLE-FULL                     VALUE 'Y'.
015400
015500 01  WS-T0                        PIC 9(10)V99 VALUE ZERO.
015600 01  WS-TMAX                      PIC 9(10)V99 VALUE ZERO.
015700
015800*----------- WINDOW GENERATION CONTROLS ----------------------------
015900 01  WS-WIN-COUNT                 PIC 9(06) COMP VALUE ZERO.
016000 01  WS-WIN-K                     PIC 9(06) COMP VALUE ZERO.
016100 01  WS-WIN-START                 PIC 9(10)V99 VALUE ZERO.
016200 01  WS-WIN-END                   PIC 9(10)V99 VALUE ZERO.
016300 01  WS-ELAPSED                   PIC S9(10)V99 VALUE ZERO.
016400 01  WS-KMINUS1                   PIC 9(06) COMP VALUE ZERO.
016500 01  WS-STEPS-COMP                PIC 9(06) COMP VALUE ZERO.
016600
016700*----------- PER-WINDOW ECU ACCUMULATOR TABLE (50 ROWS) ------------
016800 01  WS-WIN-ECU-TABLE.
016900     03  WD-ENTRY OCCURS 50 TIMES
017000                  INDEXED BY WW-DIDX WW-DSRCH.
017100         05  WD-TAB-NAME          PIC X(12) VALUE SPACES.
017200         05  WD-TAB-COUNT         PIC 9(07) COMP VALUE ZERO.
017300         05  WD-TAB-SUM1          PIC S9(11)V99 VALUE ZERO.
017400         05  WD-TAB-SUM2          PIC S9(11)V99 VALUE ZERO.
017500 01  WS-WIN-ECU-TABLE-FLAT REDEFINES WS-WIN-ECU-TABLE.
017600     03  FILLER                   PIC X(1650).
017700 01  WS-WIN-ECU-COUNT             PIC 9(03) COMP VALUE ZERO.
017800 01  WS-NAME-FOUND-SW             PIC X VALUE 'N'.
017900     88  WW-NAME-FOUND                     VALUE 'Y'.
018000     88  WW-NAME-NOT-FOUND                 VALUE 'N'.
018100
018200*----------- SORT WORK AREAS (SIMPLE EXCHANGE SORT) ----------------
018300 01  WS-SORT-I                    PIC 9(03) COMP VALUE ZERO.
018400 01  WS-SORT-J                    PIC 9(03) COMP VALUE ZERO.
018500 01  WS-SORT-HOLD-NAME            PIC X(12).
018600 01  WS-SORT-HOLD-CNT             PIC 9(07) COMP.
018700 01  WS-SORT-HOLD-SUM1            PIC S9(11)V99.
018800 01  WS-SORT-HOLD-SUM2            PIC S9(11)V99.
018900
019000*----------- WINDOW TOTALS FOR THE DETAIL/SUMMARY RECORDS ----------
019100 01  WS-WIN-TOTAL                 PIC 9(07) COMP VALUE ZERO.
019200 01  WS-TOT-WINDOWS               PIC 9(06) COMP VALUE ZERO.
019300 01  WS-GRAND-TOTAL               PIC 9(09) COMP VALUE ZERO.
019400
019500 PROCEDURE DIVISION.
019600 MAIN-PROCEDURE.
019700
019800     PERFORM P100-START THRU P100-END.
019900     PERFORM P200-START THRU P200-END.
020000     IF WW-GOOD-PARM
020100         PERFORM P300-START THRU P300-END
020200         IF WS-EVT-COUNT IS GREATER THAN ZERO
020300             PERFORM P400-START THRU P400-END
020400         END-IF
020500         PERFORM P900-START THRU P900-END
020600     END-IF
020700     PERFORM P999-EXIT.
020800
020900
021000*>      MODULE INITIALIZER
021100 P100-START.
021200      MOVE ZERO TO WS-EVT-COUNT WS-WIN-COUNT WS-TOT-WINDOWS
021300      MOVE ZERO TO WS-GRAND-TOTAL
021400      SET WW-NOT-EOF   TO TRUE
021500      SET WW-GOOD-PARM TO TRUE
021600      .
021700 P100-END.
021800
021900
022000*>      OPEN FILES / READ AND VALIDATE THE PARM CARD (RULE R3.4)
022100 P200-START.
022200      OPEN INPUT PARM-FILE
022300      IF WS-FS-1 EQUAL 35 THEN
022400          DISPLAY 'WINWDOW: WPARM NOT FOUND, QUITTING...'
022500          SET WW-BAD-PARM TO TRUE
022600          GO TO P200-EXIT
022700      END-IF
022800      READ PARM-FILE
022900          AT END
023000              DISPLAY 'WINWDOW: WPARM IS EMPTY, QUITTING...'
023100              SET WW-BAD-PARM TO TRUE
023200      END-READ
023300      IF WW-GOOD-PARM
023400          MOVE WP-WINDOW-LEN TO WS-PARM-W
023500          MOVE WP-STEP-LEN   TO WS-PARM-S
023600          IF WS-PARM-S EQUAL ZERO
023700              MOVE WS-PARM-W TO WS-PARM-S
023800          END-IF
023900          IF WS-PARM-W IS EQUAL TO ZERO
024000             OR WS-PARM-S IS EQUAL TO ZERO
024100              DISPLAY 'WINWDOW: W AND S MUST BE GREATER THAN'
024200              DISPLAY '  ZERO - NO WINDOWS WILL BE PRODUCED.'
024300              SET WW-BAD-PARM TO TRUE
024400          END-IF
024500      END-IF
024600      CLOSE PARM-FILE
024700      IF WW-GOOD-PARM
024800          OPEN INPUT FILTERED-FILE
024900          IF WS-FS-2 EQUAL 35 THEN
025000              DISPLAY 'WINWDOW: FILTIN NOT FOUND, QUITTING...'
025100              SET WW-BAD-PARM TO TRUE
025200          ELSE
025300              OPEN OUTPUT WINDOW-DETAIL-FILE
025400              OPEN OUTPUT WINDOW-SUMMARY-FILE
025500          END-IF
025600      END-IF
025700      .
025800 P200-EXIT.
025900      EXIT.
026000 P200-END.
026100
026200
026300*>      LOAD THE ENTIRE FILTERED-FILE INTO WS-EVT-TABLE
026400 P300-START.
026500      PERFORM P310-START THRU P310-END
026600          UNTIL WW-EOF OR WW-TABLE-FULL
026700      .
026800 P300-END.
026900
027000
027100*>      READ ONE FILTERED RECORD, LOAD IT INTO THE TABLE
027200 P310-START.
027300      READ FILTERED-FILE INTO WS-EVT-RECORD
027400          AT END
027500              SET WW-EOF TO TRUE
027600          NOT AT END
027700              IF WS-EVT-COUNT IS EQUAL TO 2000
027800                  SET WW-TABLE-FULL TO TRUE
027900                  DISPLAY 'WINWDOW: EVENT TABLE FULL AT 2000 '
028000                           'ROWS - REMAINING RECORDS IGNORED.'
028100              ELSE
028200                  ADD 1 TO WS-EVT-COUNT
028300                  SET WW-EIDX TO WS-EVT-COUNT
028400                  MOVE WS-EVT-NAME     TO WE-NAME (WW-EIDX)
028500                  MOVE WS-EVT-TIMESTAMP TO WE-TIMESTAMP (WW-EIDX)
028600                  MOVE WS-EVT-SIG1-VAL TO WE-SIG1-VAL (WW-EIDX)
028700                  MOVE WS-EVT-SIG2-VAL TO WE-SIG2-VAL (WW-EIDX)
028800                  IF WS-EVT-COUNT EQUAL 1
028900                      MOVE WS-EVT-TIMESTAMP TO WS-T0
029000                  END-IF
029100                  MOVE WS-EVT-TIMESTAMP TO WS-TMAX
029200              END-IF
029300      END-READ
029400      .
029500 P310-END.
029600
029700
029800*>      GENERATE AND PROCESS EACH WINDOW (RULE R3.2)
029900 P400-START.
030000      COMPUTE WS-ELAPSED = WS-TMAX - WS-T0
030100      COMPUTE WS-STEPS-COMP = (WS-ELAPSED / WS-PARM-S) + 1
030200      MOVE WS-STEPS-COMP TO WS-WIN-COUNT
030300      PERFORM P410-START THRU P410-END
030400          VARYING WS-WIN-K FROM 1 BY 1
030500          UNTIL WS-WIN-K IS GREATER THAN WS-WIN-COUNT
030600      .
030700 P400-END.
030800
030900
031000*>      PROCESS ONE WINDOW - SCAN, SORT, WRITE
031100 P410-START.
031200      SUBTRACT 1 FROM WS-WIN-K GIVING WS-KMINUS1
031300      COMPUTE WS-WIN-START =
031400          WS-T0 + (WS-KMINUS1 * WS-PARM-S)
031500      COMPUTE WS-WIN-END = WS-WIN-START + WS-PARM-W
031600      MOVE ZERO TO WS-WIN-ECU-COUNT WS-WIN-TOTAL
031650      PERFORM P411-CLEAR-TABLE THRU P411-END
031660          VARYING WW-DIDX FROM 1 BY 1
031670          UNTIL WW-DIDX IS GREATER THAN 50
031700
031800      PERFORM P420-START THRU P420-END
031900          VARYING WW-EIDX FROM 1 BY 1
032000          UNTIL WW-EIDX IS GREATER THAN WS-EVT-COUNT
032100
032200      PERFORM P430-START THRU P430-END
032300
032400      PERFORM P440-START THRU P440-END
032500          VARYING WW-DIDX FROM 1 BY 1
032600          UNTIL WW-DIDX IS GREATER THAN WS-WIN-ECU-COUNT
032700
032800      PERFORM P450-START THRU P450-END
032900      .
033000 P410-END.
033100
033120*>      CLEAR ONE SLOT OF THE PER-WINDOW ECU TABLE (WO-1962) - EACH
033130*>      WINDOW STARTS WITH A CLEAN TABLE, OTHERWISE A LATER WINDOW'S
033140*>      FIRST-SEEN ECU CAN LAND ON A SLOT STILL HOLDING AN EARLIER
033150*>      WINDOW'S COUNT/SUMS AND THE "FOUND" BRANCH IN P421 SKIPS
033160*>      THE ZERO-RESET, ACCUMULATING RIGHT ON TOP OF THE OLD VALUES.
033170 P411-CLEAR-TABLE.
033180      MOVE SPACES TO WD-TAB-NAME  (WW-DIDX)
033190      MOVE ZERO   TO WD-TAB-COUNT (WW-DIDX)
033195      MOVE ZERO   TO WD-TAB-SUM1  (WW-DIDX)
033198      MOVE ZERO   TO WD-TAB-SUM2  (WW-DIDX)
033199      .
033201 P411-END.
033210
033300*>      ACCUMULATE ONE FILTERED RECORD INTO THE WINDOW (RULE R3.1)
033400 P420-START.
033500      IF WE-TIMESTAMP (WW-EIDX) IS GREATER THAN OR EQUAL TO
033600              WS-WIN-START
033700         AND WE-TIMESTAMP (WW-EIDX) IS LESS THAN WS-WIN-END
033800          PERFORM P421-START THRU P421-END
033900      END-IF
034000      .
034100 P420-END.
034200
034300
034400*>      FIND OR ADD THE ECU ENTRY, THEN ACCUMULATE INTO IT
034500 P421-START.
034600      SET WW-NAME-NOT-FOUND TO TRUE
034700      IF WS-WIN-ECU-COUNT IS GREATER THAN ZERO
034800          SET WW-DSRCH TO 1
034850          PERFORM P422-FIND-NAME THRU P422-END
034860              UNTIL WW-DSRCH IS GREATER THAN WS-WIN-ECU-COUNT
034870                  OR WW-NAME-FOUND
035500      END-IF
035600      IF WW-NAME-NOT-FOUND
035700          ADD 1 TO WS-WIN-ECU-COUNT
035800          SET WW-DSRCH TO WS-WIN-ECU-COUNT
035900          MOVE WE-NAME (WW-EIDX)  TO WD-TAB-NAME (WW-DSRCH)
036000          MOVE ZERO TO WD-TAB-COUNT (WW-DSRCH)
036100          MOVE ZERO TO WD-TAB-SUM1 (WW-DSRCH)
036200          MOVE ZERO TO WD-TAB-SUM2 (WW-DSRCH)
036300      END-IF
036400      ADD 1 TO WD-TAB-COUNT (WW-DSRCH)
036500      ADD WE-SIG1-VAL (WW-EIDX) TO WD-TAB-SUM1 (WW-DSRCH)
036600      ADD WE-SIG2-VAL (WW-EIDX) TO WD-TAB-SUM2 (WW-DSRCH)
036700      ADD 1 TO WS-WIN-TOTAL
036800      .
036900 P421-END.
037010
037020*>      COMPARE ONE TABLE SLOT'S NAME AGAINST THE INCOMING RECORD -
037030*>      PLAIN PERFORM/UNTIL, NOT SEARCH, SO THE SCAN STOPS AT
037040*>      WS-WIN-ECU-COUNT (THE SLOTS THIS WINDOW HAS ACTUALLY USED)
037050*>      INSTEAD OF WALKING ALL 50 DECLARED SLOTS (WO-1962).
037060 P422-FIND-NAME.
037070      IF WD-TAB-NAME (WW-DSRCH) = WE-NAME (WW-EIDX)
037080          SET WW-NAME-FOUND TO TRUE
037090      ELSE
037095          SET WW-DSRCH UP BY 1
037098      END-IF
037099      .
037100 P422-END.
037150
037170
037200*>      ASCENDING EXCHANGE SORT OF THE WINDOW'S ECU TABLE
037300*>      (RT, WO-1945)
037400 P430-START.
037500      IF WS-WIN-ECU-COUNT IS GREATER THAN 1
037600          PERFORM P431-START THRU P431-END
037700              VARYING WS-SORT-I FROM 1 BY 1
037800              UNTIL WS-SORT-I IS GREATER THAN WS-WIN-ECU-COUNT
037900      END-IF
038000      .
038100 P430-END.
038200
038300
038400*>      ONE OUTER PASS OF THE EXCHANGE SORT
038500 P431-START.
038600      PERFORM P432-START THRU P432-END
038700          VARYING WS-SORT-J FROM 1 BY 1
038800          UNTIL WS-SORT-J IS EQUAL TO WS-WIN-ECU-COUNT
038900      .
039000 P431-END.
039100
039200
039300*>      COMPARE/SWAP ONE ADJACENT PAIR
039400 P432-START.
039500      SET WW-DIDX TO WS-SORT-J
039600      SET WW-DSRCH TO WS-SORT-J
039700      SET WW-DSRCH UP BY 1
039800      IF WD-TAB-NAME (WW-DIDX)
039900              IS GREATER THAN WD-TAB-NAME (WW-DSRCH)
040000          MOVE WD-TAB-NAME  (WW-DIDX) TO WS-SORT-HOLD-NAME
040100          MOVE WD-TAB-COUNT (WW-DIDX) TO WS-SORT-HOLD-CNT
040200          MOVE WD-TAB-SUM1  (WW-DIDX) TO WS-SORT-HOLD-SUM1
040300          MOVE WD-TAB-SUM2  (WW-DIDX) TO WS-SORT-HOLD-SUM2
040400
040500          MOVE WD-TAB-NAME  (WW-DSRCH) TO WD-TAB-NAME  (WW-DIDX)
040600          MOVE WD-TAB-COUNT (WW-DSRCH) TO WD-TAB-COUNT (WW-DIDX)
040700          MOVE WD-TAB-SUM1  (WW-DSRCH) TO WD-TAB-SUM1  (WW-DIDX)
040800          MOVE WD-TAB-SUM2  (WW-DSRCH) TO WD-TAB-SUM2  (WW-DIDX)
040900
041000          MOVE WS-SORT-HOLD-NAME TO WD-TAB-NAME  (WW-DSRCH)
041100          MOVE WS-SORT-HOLD-CNT  TO WD-TAB-COUNT (WW-DSRCH)
041200          MOVE WS-SORT-HOLD-SUM1 TO WD-TAB-SUM1  (WW-DSRCH)
041300          MOVE WS-SORT-HOLD-SUM2 TO WD-TAB-SUM2  (WW-DSRCH)
041400      END-IF
041500      .
041600 P432-END.
041700
041800
041900*>      WRITE ONE WINDOW-DETAIL-RECORD (RULE R3.3 - ROUNDED MEANS)
042000 P440-START.
042100      MOVE WS-WIN-K            TO WD-WINDOW-NO
042200      MOVE WS-WIN-START        TO WD-START
042300      MOVE WS-WIN-END          TO WD-END
042400      MOVE WD-TAB-NAME (WW-DIDX)  TO WD-ECU-NAME
042500      MOVE WD-TAB-COUNT (WW-DIDX) TO WD-COUNT
042600      COMPUTE WD-SIG1-MEAN ROUNDED =
042700          WD-TAB-SUM1 (WW-DIDX) / WD-TAB-COUNT (WW-DIDX)
042800      COMPUTE WD-SIG2-MEAN ROUNDED =
042900          WD-TAB-SUM2 (WW-DIDX) / WD-TAB-COUNT (WW-DIDX)
043000      WRITE WD-RECORD
043100      ADD WD-TAB-COUNT (WW-DIDX) TO WS-GRAND-TOTAL
043200      .
043300 P440-END.
043400
043500
043600*>      WRITE THE WINDOW-SUMMARY-RECORD AND PRINT THE LISTING LINE
043700 P450-START.
043800      MOVE WS-WIN-K       TO WS-WINDOW-NO OF WINDOW-SUMMARY-FILE
043900      MOVE WS-WIN-START   TO WS-START OF WINDOW-SUMMARY-FILE
044000      MOVE WS-WIN-END     TO WS-END OF WINDOW-SUMMARY-FILE
044100      MOVE WS-WIN-TOTAL   TO WS-TOTAL OF WINDOW-SUMMARY-FILE
044200      MOVE WS-WIN-ECU-COUNT TO
044300           WS-ECU-COUNT OF WINDOW-SUMMARY-FILE
044400      WRITE WS-SUMMARY-RECORD
044500      ADD 1 TO WS-TOT-WINDOWS
044600      DISPLAY 'WINDOW ' WS-WIN-K ' START ' WS-WIN-START
044700              ' END ' WS-WIN-END ' TOTAL ' WS-WIN-TOTAL
044800              ' ECUS ' WS-WIN-ECU-COUNT
044900      .
045000 P450-END.
045100
045200
045300*>      FINAL TOTALS REPORT (BATCH FLOW STEP 5)
045400 P900-START.
045500      DISPLAY '-----------------------------------'
045600      DISPLAY 'WINWDOW - WINDOWING COMPLETE'
045700      DISPLAY '  WINDOWS GENERATED:   ' WS-TOT-WINDOWS
045800      DISPLAY '  RECORD-SLOTS TOTAL:  ' WS-GRAND-TOTAL
045900      DISPLAY '-----------------------------------'
046000      .
046100 P900-END.
046200
046300
046400 P999-EXIT.
046500      IF WW-GOOD-PARM
046600          CLOSE FILTERED-FILE
046700          CLOSE WINDOW-DETAIL-FILE
046800          CLOSE WINDOW-SUMMARY-FILE
046900      END-IF
047000      GOBACK.
047100 END PROGRAM WINWDOW.
