000100******************************************************************
000200* WINREPT   -  RUN-RESULT COMPARISON REPORT BUILDER
000300*
000400*    FINAL STEP OF THE WINDOWER SUITE.  READS ONE RUN-RESULT-
000500*    RECORD PER COMPLETED BATCH RUN AND PRINTS THE FIXED-COLUMN
000600*    COMPARISON TABLE (RULE R6.1) TO REPORT-FILE - DATA SIZE,
000700*    FILTER STAGE TIME/MEMORY, WINDOW STAGE TIME/MEMORY, AND
000800*    WINDOWS GENERATED, ONE LINE PER RUN, NO CONTROL BREAKS.
000900*
001000*    Tectonics: cobc
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. WINREPT.
001400 AUTHOR. R. TANNER.
001500 INSTALLATION. CONSOLIDATED MOTORS - MIS.
001600 DATE-WRITTEN. 08/02/1989.
001700 DATE-COMPILED.
001800 SECURITY. UNCLASSIFIED.
001900
002000******************************************************************
002100*                        C H A N G E   L O G
002200*  DATE      BY   REQUEST    DESCRIPTION
002300*  --------  ---  ---------  -------------------------------------
002400*  08/02/89  RT   WO-1172    ORIGINAL CODING.  SINGLE-COLUMN DUMP
002500*                            OF DATA SIZE AND WINDOW COUNT ONLY.
002600*  09/29/90  RT   WO-1260    FULL COMPARISON TABLE ADDED (RULE
002700*                            R6.1) - TIME AND MEMORY COLUMNS FOR
002800*                            BOTH THE FILTER AND WINDOW STAGES.
002900*  02/11/92  JP   WO-1395    DATA-SIZE COLUMN EDITED WITH COMMA
003000*                            INSERTION - VOLUME REVIEW COMPLAINED
003100*                            THE UNPUNCTUATED NUMBER WAS HARD TO
003200*                            READ AT A GLANCE.
003300*  10/05/98  MC   WO-1760    YEAR-2000 REVIEW: NO DATE FIELDS ON
003400*                            THIS REPORT.  NO CHANGE REQUIRED.
003500*  02/14/00  MC   WO-1806    LOGICAL FILE NAMES SUBSTITUTED FOR
003600*                            THE OLD HARD-CODED DOS PATHS.
003650*  09/10/03  JP   WO-1959    DATA SIZE, FILTER TIME AND WINDOW
003660*                            TIME EDIT PICTURES WERE EACH ONE
003670*                            BYTE WIDER THAN THE PRINTED COLUMN
003680*                            SPEC CALLS FOR - NARROWED ALL THREE
003690*                            TO MATCH, AND SHRANK DL-SIZE TO
003695*                            SUIT SO THE COLUMNS LINE UP WITH
003696*                            THE DASH-RULE HEADER AGAIN.
003697*  09/17/03  JP   WO-1964    DROPPED A LEFTOVER '* INICIO WORKING-
003698*                            STORAGE *' BANNER AND ITS 'ARCHIVOS'
003699*                            SECTION HEADER THAT GOT PASTED IN
003701*                            FROM ANOTHER SHOP'S COPY BOOK YEARS
003702*                            AGO - REPLACED WITH A PLAIN ENGLISH
003703*                            SECTION COMMENT.
003705******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     UPSI-0 ON STATUS IS WR-DEBUG-ON
004300            OFF STATUS IS WR-DEBUG-OFF.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT RUN-RESULT-FILE ASSIGN TO RUNRES
004800         ORGANIZATION IS SEQUENTIAL
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS WS-FS-1.
005100
005200     SELECT REPORT-FILE ASSIGN TO BMREPORT
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-FS-2.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  RUN-RESULT-FILE
005900     BLOCK CONTAINS 0 RECORDS
006000     RECORDING MODE IS F.
006100     COPY WRUNRES.
006200
006300 FD  REPORT-FILE
006400     RECORDING MODE IS F.
006500 01  RPT-LINE                    PIC X(132).
006600
006700 WORKING-STORAGE SECTION.
006900
007000*----------- FILE-STATUS BYTES ------------------------------------
007100 77  WS-FS-1                     PIC 9(02).
007200 77  WS-FS-2                     PIC 9(02).
007300 77  WS-EOF                      PIC X VALUE 'N'.
007400     88  WR-EOF                            VALUE 'Y'.
007500     88  WR-NOT-EOF                        VALUE 'N'.
007600
007700*----------- WORKING COPY OF THE RUN-RESULT RECORD -----------------
007800 01  WS-RR-DATA-SIZE              PIC 9(09).
007900 01  WS-RR-SIZE-BREAKDOWN REDEFINES WS-RR-DATA-SIZE.
008000     03  WS-RR-SIZE-MILLIONS      PIC 9(03).
008100     03  WS-RR-SIZE-REMAINDER     PIC 9(06).
008200 01  WS-RR-FILTER-TIME            PIC 9(05)V9(06).
008300 01  WS-RR-FILTER-TIME-BREAKDOWN REDEFINES WS-RR-FILTER-TIME.
008400     03  WS-RR-FILTER-TIME-SEC    PIC 9(05).
008500     03  WS-RR-FILTER-TIME-MICRO  PIC 9(06).
008600 01  WS-RR-FILTER-MEM             PIC 9(07)V99.
008700 01  WS-RR-WINDOW-TIME            PIC 9(05)V9(06).
008800 01  WS-RR-WINDOW-TIME-BREAKDOWN REDEFINES WS-RR-WINDOW-TIME.
008900     03  WS-RR-WINDOW-TIME-SEC    PIC 9(05).
009000     03  WS-RR-WINDOW-TIME-MICRO  PIC 9(06).
009100 01  WS-RR-WINDOW-MEM             PIC 9(07)V99.
009200 01  WS-RR-WINDOWS-GEN            PIC 9(07).
009300
009400*----------- REPORT-LINE EDIT PICTURES (RULE R6.1) -----------------
009500*>      DATA SIZE, COMMA-INSERTED, WIDTH 10 (RULE R6.1 EXACT).
009600 01  WS-EDIT-SIZE                PIC ZZ,ZZZ,ZZ9.
009700*>      FILTER TIME, WIDTH 11, 6 DECIMALS.
009800 01  WS-EDIT-FTIME               PIC ZZZZ.999999.
009900*>      FILTER MEMORY, WIDTH 13, 2 DECIMALS.
010000 01  WS-EDIT-FMEM                PIC ZZZZZZZZZZ.99.
010100*>      WINDOWS TIME, WIDTH 12, 6 DECIMALS.
010200 01  WS-EDIT-WTIME                PIC ZZZZZ.999999.
010300*>      WINDOWS MEMORY, WIDTH 14, 2 DECIMALS.
010400 01  WS-EDIT-WMEM                 PIC ZZZZZZZZZZZ.99.
010500*>      WINDOWS GENERATED, WIDTH 7, INTEGER.
010600 01  WS-EDIT-WGEN                 PIC ZZZZZZ9.
010700
010800*----------- REPORT-LINE ASSEMBLY WORK AREA -------------------------
010900 01  WS-DETAIL-LINE.
011000     03  FILLER               PIC X(01) VALUE SPACES.
011100     03  DL-SIZE              PIC X(10).
011200     03  FILLER               PIC X(03) VALUE ' | '.
011300     03  DL-FTIME             PIC X(11).
011400     03  FILLER               PIC X(03) VALUE ' | '.
011500     03  DL-FMEM              PIC X(13).
011600     03  FILLER               PIC X(03) VALUE ' | '.
011700     03  DL-WTIME             PIC X(12).
011800     03  FILLER               PIC X(03) VALUE ' | '.
011900     03  DL-WMEM              PIC X(14).
012000     03  FILLER               PIC X(03) VALUE ' | '.
012100     03  DL-WGEN              PIC X(07).
012200     03  FILLER               PIC X(41) VALUE SPACES.
012300
012400 01  WS-RUN-COUNT                 PIC 9(05) COMP VALUE ZERO.
012500
012600 PROCEDURE DIVISION.
012700 MAIN-PROCEDURE.
012800
012900     PERFORM P100-START THRU P100-END.
013000     PERFORM P200-START THRU P200-END.
013100     PERFORM P300-START THRU P300-END.
013200     PERFORM P999-EXIT.
013300
013400
013500*>      MODULE INITIALIZER
013600 P100-START.
013700      MOVE ZERO TO WS-RUN-COUNT
013800      SET WR-NOT-EOF TO TRUE
013900      .
014000 P100-END.
014100
014200
014300*>      FILE VALIDATE / PRINT THE HEADER (RULE R6.1)
014400 P200-START.
014500      OPEN INPUT RUN-RESULT-FILE
014600      IF WS-FS-1 EQUAL 35 THEN
014700          DISPLAY 'WINREPT: RUNRES NOT FOUND, QUITTING...'
014800          PERFORM P999-EXIT
014900      END-IF
015000      OPEN OUTPUT REPORT-FILE
015100      IF WS-FS-2 IS NOT EQUAL TO ZERO THEN
015200          DISPLAY 'WINREPT: CANNOT OPEN BMREPORT, QUITTING...'
015300          PERFORM P999-EXIT
015400      END-IF
015500
015600      MOVE '=== Benchmark Comparison ===' TO RPT-LINE
015700      WRITE RPT-LINE
015800
015900      MOVE SPACES TO RPT-LINE
016000      STRING 'Data Size | filter_time | filter_memory | '
016100             'windows_time | windows_memory | Windows'
016200          DELIMITED BY SIZE INTO RPT-LINE
016300      END-STRING
016400      WRITE RPT-LINE
016500
016600      MOVE SPACES TO RPT-LINE
016700      STRING '----------|-------------|---------------|'
016800             '--------------|----------------|--------'
016900          DELIMITED BY SIZE INTO RPT-LINE
017000      END-STRING
017100      WRITE RPT-LINE
017200      .
017300 P200-END.
017400
017500
017600*>      READ / PRINT LOOP - NO CONTROL BREAKS, NO TOTALS
017700 P300-START.
017800      PERFORM P310-START THRU P310-END
017900          UNTIL WR-EOF
018000      .
018100 P300-END.
018200
018300
018400*>      READ ONE RUN-RESULT RECORD AND PRINT ITS DETAIL LINE
018500 P310-START.
018600      READ RUN-RESULT-FILE
018700          AT END
018800              SET WR-EOF TO TRUE
018900          NOT AT END
019000              MOVE RR-DATA-SIZE   TO WS-RR-DATA-SIZE
019100              MOVE RR-FILTER-TIME TO WS-RR-FILTER-TIME
019200              MOVE RR-FILTER-MEM  TO WS-RR-FILTER-MEM
019300              MOVE RR-WINDOW-TIME TO WS-RR-WINDOW-TIME
019400              MOVE RR-WINDOW-MEM  TO WS-RR-WINDOW-MEM
019500              MOVE RR-WINDOWS-GEN TO WS-RR-WINDOWS-GEN
019600              PERFORM P320-START THRU P320-END
019700              ADD 1 TO WS-RUN-COUNT
019800      END-READ
019900      .
020000 P310-END.
020100
020200
020300*>      EDIT AND WRITE ONE DETAIL LINE (RULE R6.1 COLUMN FORMATS)
020400 P320-START.
020500      MOVE WS-RR-DATA-SIZE   TO WS-EDIT-SIZE
020600      MOVE WS-RR-FILTER-TIME TO WS-EDIT-FTIME
020700      MOVE WS-RR-FILTER-MEM  TO WS-EDIT-FMEM
020800      MOVE WS-RR-WINDOW-TIME TO WS-EDIT-WTIME
020900      MOVE WS-RR-WINDOW-MEM  TO WS-EDIT-WMEM
021000      MOVE WS-RR-WINDOWS-GEN TO WS-EDIT-WGEN
021100
021200      MOVE WS-EDIT-SIZE  TO DL-SIZE
021300      MOVE WS-EDIT-FTIME TO DL-FTIME
021400      MOVE WS-EDIT-FMEM  TO DL-FMEM
021500      MOVE WS-EDIT-WTIME TO DL-WTIME
021600      MOVE WS-EDIT-WMEM  TO DL-WMEM
021700      MOVE WS-EDIT-WGEN  TO DL-WGEN
021800
021900      MOVE WS-DETAIL-LINE TO RPT-LINE
022000      WRITE RPT-LINE
022100      .
022200 P320-END.
022300
022400
022500 P999-EXIT.
022600      CLOSE RUN-RESULT-FILE
022700      CLOSE REPORT-FILE
022800      GOBACK.
022900 END PROGRAM WINREPT.
