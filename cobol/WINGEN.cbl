000100******************************************************************
000200* WINGEN    -  SYNTHETIC CAN-BUS EVENT GENERATOR
000300*
000400*    UTILITY STEP OF THE WINDOWER SUITE.  MANUFACTURES A
000500*    DETERMINISTIC EVENT-FILE OF ANY REQUESTED SIZE, CYCLING
000600*    THROUGH THE SHOP'S FIXED 10-ECU CATALOGUE, FOR CAPACITY AND
000700*    REGRESSION RUNS WHEN LIVE VEHICLE DATA IS NOT AVAILABLE.
000800*    EVERY FIELD IS COMPUTED FROM THE RECORD SEQUENCE NUMBER SO
000900*    TWO RUNS WITH THE SAME REQUESTED SIZE PRODUCE BYTE-FOR-BYTE
001000*    IDENTICAL OUTPUT - NO RANDOM-NUMBER CALL ANYWHERE IN HERE.
001100*
001200*    Tectonics: cobc
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. WINGEN.
001600 AUTHOR. J. PARDO.
001700 INSTALLATION. CONSOLIDATED MOTORS - MIS.
001800 DATE-WRITTEN. 07/11/1989.
001900 DATE-COMPILED.
002000 SECURITY. UNCLASSIFIED.
002100
002200******************************************************************
002300*                        C H A N G E   L O G
002400*  DATE      BY   REQUEST    DESCRIPTION
002500*  --------  ---  ---------  -------------------------------------
002600*  07/11/89  JP   WO-1161    ORIGINAL CODING.  FOUR ECU TYPES,
002700*                            FIXED SIGNAL VALUES, FOR SMOKE TESTS.
002800*  05/06/90  JP   WO-1245    FULL 10-ECU CATALOGUE ADDED (RULE
002900*                            R5.2), EACH WITH ITS OWN SIGNAL PAIR
003000*                            AND VALUE RANGE.
003100*  12/12/91  MC   WO-1385    TIMESTAMP ADVANCE CHANGED FROM A
003200*                            WHOLE SECOND PER RECORD TO 0.01 SEC
003300*                            (RULE R5.1) TO MATCH THE REAL BUS
003400*                            SAMPLE RATE.
003500*  06/30/94  RT   WO-1545    EVT-RAW HEX STRING MADE DETERMINISTIC
003600*                            (RULE R5.3, MULTIPLIER 2654435761) -
003700*                            REPLACES THE OLD "REPEAT THE ROW
003800*                            NUMBER FOUR TIMES" PLACEHOLDER.
003900*  10/05/98  MC   WO-1759    YEAR-2000 REVIEW: BASE TIMESTAMP IS A
004000*                            FULL 10-DIGIT EPOCH VALUE, NOT A
004100*                            2-DIGIT YEAR.  NO CHANGE REQUIRED.
004200*  02/14/00  MC   WO-1805    LOGICAL FILE NAMES SUBSTITUTED FOR
004300*                            THE OLD HARD-CODED DOS PATHS.
004350*  09/10/03  JP   WO-1961    ADDED 88-LEVELS ON THE SIG1/SIG2
004360*                            DECIMAL-RANGE FLAGS SO P320 TESTS
004370*                            WG-SIG1-IS-DECIMAL INSTEAD OF A
004380*                            LITERAL 'Y' COMPARE, MATCHING HOW
004390*                            THE REST OF THE SUITE FLAGS SWITCHES.
004395*  09/17/03  JP   WO-1964    DROPPED A LEFTOVER '* INICIO WORKING-
004396*                            STORAGE *' BANNER AND ITS 'ARCHIVOS'
004397*                            SECTION HEADER THAT GOT PASTED IN
004398*                            FROM ANOTHER SHOP'S COPY BOOK YEARS
004399*                            AGO - REPLACED WITH A PLAIN ENGLISH
004401*                            SECTION COMMENT.
004402******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     UPSI-0 ON STATUS IS WG-DEBUG-ON
005000            OFF STATUS IS WG-DEBUG-OFF.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT PARM-FILE ASSIGN TO GPARM
005500         ORGANIZATION IS SEQUENTIAL
005600         ACCESS MODE IS SEQUENTIAL
005700         FILE STATUS IS WS-FS-1.
005800
005900     SELECT EVENT-FILE ASSIGN TO EVENTOUT
006000         ORGANIZATION IS SEQUENTIAL
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS WS-FS-2.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  PARM-FILE
006700     BLOCK CONTAINS 0 RECORDS
006800     RECORDING MODE IS F.
006900 01  WG-PARM-RECORD.
007000     03  WG-REQUEST-SIZE         PIC 9(07).
007100     03  WG-BASE-TIMESTAMP       PIC 9(10)V99.
007200     03  FILLER                  PIC X(63).
007300
007400 FD  EVENT-FILE
007500     BLOCK CONTAINS 0 RECORDS
007600     RECORDING MODE IS F.
007700     COPY WEVTREC.
007800
007900 WORKING-STORAGE SECTION.
008100
008200*----------- FILE-STATUS BYTES ------------------------------------
008300 77  WS-FS-1                     PIC 9(02).
008400 77  WS-FS-2                     PIC 9(02).
008500
008600*----------- GENERATION PARAMETERS ---------------------------------
008700 01  WS-REQUEST-SIZE              PIC 9(07) COMP VALUE ZERO.
008800 01  WS-BASE-TIMESTAMP            PIC 9(10)V99 VALUE ZERO.
008900 01  WS-ROW-NO                    PIC 9(07) COMP VALUE ZERO.
009000 01  WS-ECU-INDEX                 PIC 9(02) COMP VALUE ZERO.
009100 01  WS-RECS-WRITTEN              PIC 9(07) COMP VALUE ZERO.
009200
009300*----------- FIXED 10-ECU CATALOGUE (RULE R5.2) --------------------
009400 01  WS-ECU-CATALOGUE.
009500     03  FILLER.
009600         05  FILLER PIC X(32) VALUE 'BRAKE       BRAKE_AMOUNT '.
009700         05  FILLER PIC X(24) VALUE 'BRAKE_PEDAL '.
009800     03  FILLER.
009900         05  FILLER PIC X(32) VALUE 'ENGINE      RPM          '.
010000         05  FILLER PIC X(24) VALUE 'THROTTLE    '.
010100     03  FILLER.
010200         05  FILLER PIC X(32) VALUE 'TRANSMISSIONGEAR         '.
010300         05  FILLER PIC X(24) VALUE 'SPEED       '.
010400     03  FILLER.
010500         05  FILLER PIC X(32) VALUE 'STEERING    ANGLE        '.
010600         05  FILLER PIC X(24) VALUE 'TORQUE      '.
010700     03  FILLER.
010800         05  FILLER PIC X(32) VALUE 'SUSPENSION  HEIGHT       '.
010900         05  FILLER PIC X(24) VALUE 'PRESSURE    '.
011000     03  FILLER.
011100         05  FILLER PIC X(32) VALUE 'BATTERY     VOLTAGE      '.
011200         05  FILLER PIC X(24) VALUE 'CURRENT     '.
011300     03  FILLER.
011400         05  FILLER PIC X(32) VALUE 'CLIMATE     TEMP         '.
011500         05  FILLER PIC X(24) VALUE 'FAN         '.
011600     03  FILLER.
011700         05  FILLER PIC X(32) VALUE 'NAVIGATION  LAT          '.
011800         05  FILLER PIC X(24) VALUE 'LON         '.
011900     03  FILLER.
012000         05  FILLER PIC X(32) VALUE 'AUDIO       VOLUME       '.
012100         05  FILLER PIC X(24) VALUE 'BASS        '.
012200     03  FILLER.
012300         05  FILLER PIC X(32) VALUE 'SECURITY    LOCKED       '.
012400         05  FILLER PIC X(24) VALUE 'ALARM       '.
012500 01  WS-ECU-TABLE REDEFINES WS-ECU-CATALOGUE.
012600     03  WG-CAT-ENTRY OCCURS 10 TIMES INDEXED BY WG-CIDX.
012700         05  WG-CAT-NAME          PIC X(12).
012800         05  WG-CAT-SIG1-NAME     PIC X(12).
012900         05  FILLER               PIC X(08).
013000         05  WG-CAT-SIG2-NAME     PIC X(12).
013100         05  FILLER               PIC X(12).
013200
013300*----------- SIGNAL VALUE RANGES, LOW/HIGH, INDEXED BY ECU (R5.2) --
013400 01  WS-SIG1-LOW-TABLE.
013500     03  FILLER PIC S9(5)V99 VALUE 0.
013600     03  FILLER PIC S9(5)V99 VALUE 500.
013700     03  FILLER PIC S9(5)V99 VALUE 0.
013800     03  FILLER PIC S9(5)V99 VALUE -900.
013900     03  FILLER PIC S9(5)V99 VALUE 0.
014000     03  FILLER PIC S9(5)V99 VALUE 11.00.
014100     03  FILLER PIC S9(5)V99 VALUE 15.00.
014200     03  FILLER PIC S9(5)V99 VALUE 59.00.
014300     03  FILLER PIC S9(5)V99 VALUE 0.
014400     03  FILLER PIC S9(5)V99 VALUE 0.
014500 01  WS-SIG1-LOW-R REDEFINES WS-SIG1-LOW-TABLE.
014600     03  WG-SIG1-LOW OCCURS 10 TIMES PIC S9(5)V99.
014700
014800 01  WS-SIG1-HIGH-TABLE.
014900     03  FILLER PIC S9(5)V99 VALUE 100.
015000     03  FILLER PIC S9(5)V99 VALUE 7000.
015100     03  FILLER PIC S9(5)V99 VALUE 8.
015200     03  FILLER PIC S9(5)V99 VALUE 900.
015300     03  FILLER PIC S9(5)V99 VALUE 100.
015400     03  FILLER PIC S9(5)V99 VALUE 14.00.
015500     03  FILLER PIC S9(5)V99 VALUE 30.00.
015600     03  FILLER PIC S9(5)V99 VALUE 61.00.
015700     03  FILLER PIC S9(5)V99 VALUE 100.
015800     03  FILLER PIC S9(5)V99 VALUE 1.
015900 01  WS-SIG1-HIGH-R REDEFINES WS-SIG1-HIGH-TABLE.
016000     03  WG-SIG1-HIGH OCCURS 10 TIMES PIC S9(5)V99.
016100
016200 01  WS-SIG2-LOW-TABLE.
016300     03  FILLER PIC S9(5)V99 VALUE 0.
016400     03  FILLER PIC S9(5)V99 VALUE 0.
016500     03  FILLER PIC S9(5)V99 VALUE 0.
016600     03  FILLER PIC S9(5)V99 VALUE -100.
016700     03  FILLER PIC S9(5)V99 VALUE 0.
016800     03  FILLER PIC S9(5)V99 VALUE -100.00.
016900     03  FILLER PIC S9(5)V99 VALUE 0.
017000     03  FILLER PIC S9(5)V99 VALUE 24.00.
017100     03  FILLER PIC S9(5)V99 VALUE -10.
017200     03  FILLER PIC S9(5)V99 VALUE 0.
017300 01  WS-SIG2-LOW-R REDEFINES WS-SIG2-LOW-TABLE.
017400     03  WG-SIG2-LOW OCCURS 10 TIMES PIC S9(5)V99.
017500
017600 01  WS-SIG2-HIGH-TABLE.
017700     03  FILLER PIC S9(5)V99 VALUE 100.
017800     03  FILLER PIC S9(5)V99 VALUE 100.
017900     03  FILLER PIC S9(5)V99 VALUE 200.
018000     03  FILLER PIC S9(5)V99 VALUE 100.
018100     03  FILLER PIC S9(5)V99 VALUE 100.
018200     03  FILLER PIC S9(5)V99 VALUE 100.00.
018300     03  FILLER PIC S9(5)V99 VALUE 10.
018400     03  FILLER PIC S9(5)V99 VALUE 26.00.
018500     03  FILLER PIC S9(5)V99 VALUE 10.
018600     03  FILLER PIC S9(5)V99 VALUE 1.
018700 01  WS-SIG2-HIGH-R REDEFINES WS-SIG2-HIGH-TABLE.
018800     03  WG-SIG2-HIGH OCCURS 10 TIMES PIC S9(5)V99.
018900
019000*----------- DECIMAL-RANGE FLAGS, ONE PER SIGNAL PER ECU (R5.2) ----
019100*>      'Y' = RANGE HAS DECIMAL LOW/HIGH (BATTERY, CLIMATE-TEMP,
019200*>      NAVIGATION) - USE THE 201-STEP DECIMAL FORMULA.  'N' = THE
019300*>      RANGE IS A WHOLE-NUMBER RANGE - USE THE MOD(HIGH-LOW+1)
019400*>      FORMULA.
019500 01  WS-SIG1-DEC-TABLE   PIC X(10) VALUE 'NNNNNYYYNN'.
019600 01  WS-SIG1-DEC-R REDEFINES WS-SIG1-DEC-TABLE.
019700     03  WG-SIG1-DEC OCCURS 10 TIMES PIC X.
019710         88  WG-SIG1-IS-DECIMAL           VALUE 'Y'.
019720         88  WG-SIG1-IS-WHOLE             VALUE 'N'.
019800 01  WS-SIG2-DEC-TABLE   PIC X(10) VALUE 'NNNNNYNYNN'.
019900 01  WS-SIG2-DEC-R REDEFINES WS-SIG2-DEC-TABLE.
020000     03  WG-SIG2-DEC OCCURS 10 TIMES PIC X.
020010         88  WG-SIG2-IS-DECIMAL           VALUE 'Y'.
020020         88  WG-SIG2-IS-WHOLE             VALUE 'N'.
020100
020200*----------- PER-RECORD WORK AREAS ----------------------------------
020300 01  WS-RANGE-SPAN                PIC S9(5)V99.
020400 01  WS-RANGE-MOD                 PIC 9(07).
020500 01  WS-MOD-RESULT                PIC 9(07).
020600 01  WS-DIVIDE-QUOT               PIC 9(09) COMP.
020700 01  WS-SIG1-VALUE                PIC S9(07)V99.
020800 01  WS-SIG2-VALUE                PIC S9(07)V99.
020900 01  WS-RAW-WORK                  PIC 9(18) COMP.
021000 01  WS-HEX-DIGITS                PIC X(16).
021100 01  WS-HEX-REMAINDER             PIC 9(02) COMP.
021200 01  WS-HEX-POS                   PIC 9(02) COMP.
021300 01  WS-HEX-TABLE                 PIC X(16)
021400                         VALUE '0123456789ABCDEF'.
021500
021600 PROCEDURE DIVISION.
021700 MAIN-PROCEDURE.
021800
021900     PERFORM P100-START THRU P100-END.
022000     PERFORM P200-START THRU P200-END.
022100     PERFORM P300-START THRU P300-END.
022200     PERFORM P900-START THRU P900-END.
022300     PERFORM P999-EXIT.
022400
022500
022600*>      MODULE INITIALIZER
022700 P100-START.
022800      MOVE ZERO TO WS-RECS-WRITTEN
022900      .
023000 P100-END.
023100
023200
023300*>      READ THE PARM CARD, OPEN THE OUTPUT FILE
023400 P200-START.
023500      OPEN INPUT PARM-FILE
023600      IF WS-FS-1 EQUAL 35 THEN
023700          DISPLAY 'WINGEN: GPARM NOT FOUND, QUITTING...'
023800          PERFORM P999-EXIT
023900      END-IF
024000      READ PARM-FILE
024100          AT END
024200              DISPLAY 'WINGEN: GPARM IS EMPTY, QUITTING...'
024300              CLOSE PARM-FILE
024400              PERFORM P999-EXIT
024500      END-READ
024600      MOVE WG-REQUEST-SIZE     TO WS-REQUEST-SIZE
024700      MOVE WG-BASE-TIMESTAMP   TO WS-BASE-TIMESTAMP
024800      CLOSE PARM-FILE
024900
025000      OPEN OUTPUT EVENT-FILE
025100      IF WS-FS-2 IS NOT EQUAL TO ZERO THEN
025200          DISPLAY 'WINGEN: CANNOT OPEN EVENTOUT, QUITTING...'
025300          PERFORM P999-EXIT
025400      END-IF
025500      .
025600 P200-END.
025700
025800
025900*>      GENERATION LOOP (RULE R5.1)
026000 P300-START.
026100      PERFORM P310-START THRU P310-END
026200          VARYING WS-ROW-NO FROM ZERO BY 1
026300          UNTIL WS-ROW-NO IS EQUAL TO WS-REQUEST-SIZE
026400      .
026500 P300-END.
026600
026700
026800*>      BUILD AND WRITE ONE SYNTHETIC EVENT RECORD
026900 P310-START.
027000      DIVIDE WS-ROW-NO BY 10 GIVING WS-DIVIDE-QUOT
027100          REMAINDER WS-ECU-INDEX
027200      ADD 1 TO WS-ECU-INDEX
027300      SET WG-CIDX TO WS-ECU-INDEX
027400
027500      MOVE WG-CAT-NAME (WG-CIDX)      TO EVT-NAME
027600      MOVE WG-CAT-SIG1-NAME (WG-CIDX) TO EVT-SIG1-NAME
027700      MOVE WG-CAT-SIG2-NAME (WG-CIDX) TO EVT-SIG2-NAME
027800
027900      COMPUTE EVT-TIMESTAMP =
028000          WS-BASE-TIMESTAMP + (WS-ROW-NO * 0.01)
028100
028200      DIVIDE WS-ROW-NO BY 2048 GIVING WS-DIVIDE-QUOT
028300          REMAINDER WS-MOD-RESULT
028400      MOVE WS-MOD-RESULT TO EVT-MSG-ID
028500
028600      PERFORM P320-DERIVE-SIGNALS
028700
028800      MOVE WS-SIG1-VALUE TO EVT-SIG1-VAL
028900      MOVE WS-SIG2-VALUE TO EVT-SIG2-VAL
029000
029100      PERFORM P330-DERIVE-RAW
029200
029300      WRITE EVT-RECORD
029400      ADD 1 TO WS-RECS-WRITTEN
029500      .
029600 P310-END.
029700
029800
029900*>      DETERMINISTIC SIGNAL VALUES (RULE R5.2)
030000*>      VALUE = LOW + (I MOD (HIGH-LOW+1))            INTEGER RANGE
030100*>      VALUE = LOW + (I MOD 201) * (HIGH-LOW) / 200  DECIMAL RANGE
030200*>      WHICH FORMULA APPLIES COMES FROM THE WG-SIG1-DEC/WG-SIG2-DEC
030300*>      FLAG TABLES, NOT FROM INSPECTING THE RANGE ITSELF.
030400 P320-DERIVE-SIGNALS.
030500      IF WG-SIG1-IS-DECIMAL (WG-CIDX)
030600          DIVIDE WS-ROW-NO BY 201
030700              GIVING WS-DIVIDE-QUOT REMAINDER WS-MOD-RESULT
030800          COMPUTE WS-RANGE-SPAN =
030900              WG-SIG1-HIGH (WG-CIDX) - WG-SIG1-LOW (WG-CIDX)
031000          COMPUTE WS-SIG1-VALUE ROUNDED =
031100              WG-SIG1-LOW (WG-CIDX) +
031200              (WS-MOD-RESULT * WS-RANGE-SPAN / 200)
031300      ELSE
031400          COMPUTE WS-RANGE-MOD =
031500              WG-SIG1-HIGH (WG-CIDX) - WG-SIG1-LOW (WG-CIDX) + 1
031600          DIVIDE WS-ROW-NO BY WS-RANGE-MOD
031700              GIVING WS-DIVIDE-QUOT REMAINDER WS-MOD-RESULT
031800          COMPUTE WS-SIG1-VALUE =
031900              WG-SIG1-LOW (WG-CIDX) + WS-MOD-RESULT
032000      END-IF
032100
032200      IF WG-SIG2-IS-DECIMAL (WG-CIDX)
032300          DIVIDE WS-ROW-NO BY 201
032400              GIVING WS-DIVIDE-QUOT REMAINDER WS-MOD-RESULT
032500          COMPUTE WS-RANGE-SPAN =
032600              WG-SIG2-HIGH (WG-CIDX) - WG-SIG2-LOW (WG-CIDX)
032700          COMPUTE WS-SIG2-VALUE ROUNDED =
032800              WG-SIG2-LOW (WG-CIDX) +
032900              (WS-MOD-RESULT * WS-RANGE-SPAN / 200)
033000      ELSE
033100          COMPUTE WS-RANGE-MOD =
033200              WG-SIG2-HIGH (WG-CIDX) - WG-SIG2-LOW (WG-CIDX) + 1
033300          DIVIDE WS-ROW-NO BY WS-RANGE-MOD
033400              GIVING WS-DIVIDE-QUOT REMAINDER WS-MOD-RESULT
033500          COMPUTE WS-SIG2-VALUE =
033600              WG-SIG2-LOW (WG-CIDX) + WS-MOD-RESULT
033700      END-IF
033800      .
033900
034000*>      DETERMINISTIC RAW-FRAME HEX STRING (RULE R5.3)
034100*>      EVT-RAW = '0X' + 16-DIGIT HEX OF (I * 2654435761).  THE
034200*>      PRODUCT NEVER EXCEEDS 17 DIGITS FOR ANY ROW NUMBER THIS
034300*>      GENERATOR CAN PRODUCE, SO IT FITS THE 18-DIGIT COMP WORK
034400*>      FIELD WITH NO NEED FOR 64-BIT ARITHMETIC; THE HEX IS BUILT
034500*>      ONE NIBBLE AT A TIME, LEAST-SIGNIFICANT FIRST.
034600 P330-DERIVE-RAW.
034700      COMPUTE WS-RAW-WORK = WS-ROW-NO * 2654435761
034800      MOVE '0000000000000000' TO WS-HEX-DIGITS
034900      MOVE 16 TO WS-HEX-POS
035000      PERFORM P331-START THRU P331-END
035100          UNTIL WS-HEX-POS IS LESS THAN 1
035200      STRING '0x' DELIMITED BY SIZE
035300             WS-HEX-DIGITS DELIMITED BY SIZE
035400          INTO EVT-RAW
035500      END-STRING
035600      .
035700
035800*>      PEEL OFF ONE HEX NIBBLE FROM WS-RAW-WORK
035900 P331-START.
036000      DIVIDE WS-RAW-WORK BY 16
036100          GIVING WS-RAW-WORK REMAINDER WS-HEX-REMAINDER
036200      ADD 1 TO WS-HEX-REMAINDER
036300      MOVE WS-HEX-TABLE (WS-HEX-REMAINDER : 1)
036400          TO WS-HEX-DIGITS (WS-HEX-POS : 1)
036500      SUBTRACT 1 FROM WS-HEX-POS
036600      .
036700 P331-END.
036800      EXIT.
036900
037000*>      FINAL RECORD-COUNT REPORT
037100 P900-START.
037200      DISPLAY '-----------------------------------'
037300      DISPLAY 'WINGEN - SYNTHETIC GENERATION COMPLETE'
037400      DISPLAY '  RECORDS WRITTEN: ' WS-RECS-WRITTEN
037500      DISPLAY '-----------------------------------'
037600      .
037700 P900-END.
037800
037900
038000 P999-EXIT.
038100      CLOSE EVENT-FILE
038200      GOBACK.
038300 END PROGRAM WINGEN.
