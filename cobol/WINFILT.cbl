000100******************************************************************
000200* WINFILT   -  CAN-BUS EVENT RECORD FILTER / VALIDATOR
000300*
000400*    READS THE RAW EVENT-FILE, DROPS RECORDS FAILING THE INTAKE
000500*    EDITS (BLANK/UNKNOWN ECU NAME, ZERO TIMESTAMP, OUT-OF-
000600*    SEQUENCE TIMESTAMP) AND WRITES THE SURVIVORS TO THE
000700*    FILTERED-FILE FOR THE CATALOGUE (WINCAT) AND WINDOWING
000800*    (WINWDOW) STEPS DOWNSTREAM.  CALLED FROM WINDOWER AS THE
000900*    FIRST STEP OF THE WINDOWER SUITE.
001000*
001100*    Tectonics: cobc
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. WINFILT.
001500 AUTHOR. N. SILVA.
001600 INSTALLATION. CONSOLIDATED MOTORS - MIS.
001700 DATE-WRITTEN. 03/14/1989.
001800 DATE-COMPILED.
001900 SECURITY. UNCLASSIFIED.
002000
002100******************************************************************
002200*                        C H A N G E   L O G
002300*  DATE      BY   REQUEST    DESCRIPTION
002400*  --------  ---  ---------  -------------------------------------
002500*  03/14/89  NS   WO-1140    ORIGINAL CODING.  BORROWED THE
002600*                            READ/WRITE SHAPE THIS SHOP ALWAYS
002700*                            USES FOR EXTRACT JOBS AND FIT IT TO
002800*                            THE ECU EVENT RECORD - ONE READ
002900*                            LOOP, ONE VALIDATE PARAGRAPH, ONE
002950*                            WRITE PARAGRAPH.
003000*  09/02/89  NS   WO-1178    ADDED THE ZERO-TIMESTAMP REJECT
003100*                            (RULE R1.2).
003200*  01/22/90  NS   WO-1233    ADDED THE BLANK/UNKNOWN ECU NAME
003300*                            REJECT (RULE R1.1).  BEFORE THIS
003400*                            FIX ALL RECORDS PASSED REGARDLESS
003500*                            OF NAME.
003600*  07/09/91  JP   WO-1401    ADDED THE OUT-OF-SEQUENCE TIMESTAMP
003700*                            REJECT (RULE R1.3).  WS-PREV-TS NOW
003800*                            CARRIES FORWARD ACROSS READS.
003900*  11/30/93  JP   WO-1522    END-OF-FILE COUNTS NOW DISPLAYED IN
004000*                            THE THREE-COUNT FORMAT (READ/ACCEPT/
004100*                            REJECT) REQUESTED BY QA.
004200*  04/18/96  MC   WO-1690    UPSI-0 DEBUG SWITCH ADDED SO THE
004300*                            PER-RECORD DISPLAY CAN BE TURNED ON
004400*                            WITHOUT A RECOMPILE.
004500*  10/05/98  MC   WO-1755    YEAR-2000 REVIEW: WS-PREV-TS AND
004600*                            EVT-TIMESTAMP CARRY FULL 10-DIGIT
004700*                            EPOCH SECONDS, NOT A 2-DIGIT YEAR -
004800*                            NO CENTURY WINDOWING NEEDED HERE.
004900*                            SIGNED OFF PER Y2K AUDIT WO-1755.
005000*  02/14/00  MC   WO-1801    REMOVED THE OLD HARD-CODED DOS PATH
005100*                            IN THE SELECT CLAUSE, REPLACED WITH
005200*                            LOGICAL FILE NAMES FOR THE NEW JOB
005300*                            SCHEDULER.
005400*  06/11/03  RT   WO-1944    FIXED-FILE STATUS 35 NOW DISPLAYS
005500*                            THE LOGICAL FILE NAME IN THE ERROR
005600*                            MESSAGE (OPS REQUESTED THIS AFTER
005700*                            THE 05/03 MISROUTED-DD INCIDENT).
005750*  09/17/03  JP   WO-1964    DROPPED A LEFTOVER '* INICIO WORKING-
005760*                            STORAGE *' BANNER AND ITS 'ARCHIVOS'/
005770*                            'CONTADORES' SECTION HEADERS THAT GOT
005780*                            PASTED IN FROM ANOTHER SHOP'S COPY
005790*                            BOOK YEARS AGO - REPLACED WITH PLAIN
005795*                            ENGLISH SECTION COMMENTS.
005796*  08/10/26  JP   WO-1965    REWORDED A COUPLE OF HEADER COMMENTS
005797*                            THAT STILL NAMED THE OLD JOB THIS WAS
005798*                            PORTED FROM - NO CODE CHANGE.
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     UPSI-0 ON STATUS IS WF-DEBUG-ON
006400            OFF STATUS IS WF-DEBUG-OFF.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT EVENT-FILE ASSIGN TO EVENTIN
006900         ORGANIZATION IS SEQUENTIAL
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS WS-FS-1.
007200
007300     SELECT FILTERED-FILE ASSIGN TO FILTOUT
007400         ORGANIZATION IS SEQUENTIAL
007500         ACCESS MODE IS SEQUENTIAL
007600         FILE STATUS IS WS-FS-2.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  EVENT-FILE
008100     BLOCK CONTAINS 0 RECORDS
008200     RECORDING MODE IS F.
008300     COPY WEVTREC.
008400
008500 FD  FILTERED-FILE
008600     BLOCK CONTAINS 0 RECORDS
008700     RECORDING MODE IS F.
008800 01  FLT-RECORD                  PIC X(93).
008900
009000 WORKING-STORAGE SECTION.
009200
009300*----------- FILE-STATUS BYTES AND SWITCHES ---------------------
009400 77  WS-FS-1                     PIC 9(02).
009500     88  WF-FS-1-OK                       VALUE 0.
009600 77  WS-FS-2                     PIC 9(02).
009700     88  WF-FS-2-OK                       VALUE 0.
009800 77  WS-EOF                      PIC X.
009900     88  WF-EOF                            VALUE 'Y'.
010000     88  WF-NOT-EOF                        VALUE 'N'.
010100
010200*----------- RECORD COUNTERS (ALL COMP, PER SHOP STANDARD) --------
010300 77  WS-READ-COUNT                PIC 9(07) COMP VALUE ZERO.
010400 77  WS-ACCEPT-COUNT              PIC 9(07) COMP VALUE ZERO.
010500 77  WS-REJECT-COUNT              PIC 9(07) COMP VALUE ZERO.
010600
010700*----------- SEQUENCE CHECK --------------------------------------
010800 77  WS-PREV-TS                   PIC 9(10)V99 VALUE ZERO.
010900 77  WS-FIRST-RECORD-SW           PIC X VALUE 'Y'.
011000     88  WF-FIRST-RECORD                   VALUE 'Y'.
011100
011200*----------- WORKING COPY OF THE EVENT RECORD --------------------
011300*   HAND-CARRIED BREAKDOWN OF THE RECORD JUST READ, SEPARATE FROM
011400*   THE FD COPYBOOK, SO A LAYOUT CHANGE TO THE FD DOES NOT FORCE
011500*   A RE-EDIT OF THE VALIDATION LOGIC BELOW (SAME SPLIT THIS SHOP
011600*   HAS ALWAYS KEPT BETWEEN A WORKING-STORAGE REGISTER AND THE FD).
011700 01  WS-EVT-RECORD                PIC X(93).
011800 01  WS-EVT-FIELDS REDEFINES WS-EVT-RECORD.
011900     03  WS-EVT-NAME              PIC X(12).
012000     03  WS-EVT-TIMESTAMP         PIC 9(10)V99.
012100     03  WS-EVT-TS-BREAKDOWN REDEFINES WS-EVT-TIMESTAMP.
012200         05  WS-EVT-TS-WHOLE-SEC  PIC 9(10).
012300         05  WS-EVT-TS-CENTISEC   PIC 99.
012400     03  WS-EVT-MSG-ID            PIC 9(4).
012500     03  WS-EVT-SIG1-NAME         PIC X(12).
012600     03  WS-EVT-SIG1-VAL          PIC S9(7)V99.
012700     03  WS-EVT-SIG2-NAME         PIC X(12).
012800     03  WS-EVT-SIG2-VAL          PIC S9(7)V99.
012900     03  WS-EVT-RAW               PIC X(18).
013000     03  WS-EVT-RAW-BREAKDOWN REDEFINES WS-EVT-RAW.
013100         05  WS-EVT-RAW-PREFIX    PIC X(02).
013200         05  WS-EVT-RAW-HEX       PIC X(16).
013300     03  FILLER                   PIC X(05).
013400
013500*----------- LITERALS ---------------------------------------------
013600 01  WS-UNKNOWN-LIT               PIC X(12) VALUE 'Unknown'.
013700
013800 PROCEDURE DIVISION.
013900 MAIN-PROCEDURE.
014000
014100     PERFORM P100-START THRU P100-END.
014200     PERFORM P200-START THRU P200-END.
014300     PERFORM P300-START THRU P300-END.
014400     PERFORM P900-START THRU P900-END.
014500     PERFORM P999-EXIT.
014600
014700
014800*>      MODULE INITIALIZER
014900 P100-START.
015000      MOVE ZERO TO WS-READ-COUNT
015100      MOVE ZERO TO WS-ACCEPT-COUNT
015200      MOVE ZERO TO WS-REJECT-COUNT
015300      MOVE ZERO TO WS-PREV-TS
015400      SET WF-NOT-EOF TO TRUE
015500      SET WF-FIRST-RECORD TO TRUE
015600      .
015700 P100-END.
015800
015900
016000*>      FILE VALIDATE
016100 P200-START.
016200      DISPLAY '#####################'
016300      DISPLAY '#  WINFILT STARTING #'
016400      DISPLAY '#####################'
016500      PERFORM P210-START THRU P210-END
016600      PERFORM P220-START THRU P220-END
016700      .
016800 P200-END.
016900
017000
017100*>      VALIDATE INPUT FILE
017200 P210-START.
017300      OPEN INPUT EVENT-FILE
017400      IF WS-FS-1 EQUAL 35 THEN
017500         DISPLAY 'WINFILT: EVENTIN NOT FOUND, QUITTING...'
017600         PERFORM P999-EXIT
017700      END-IF
017800      .
017900 P210-END.
018000
018100
018200*>      VALIDATE/CREATE OUTPUT FILE
018300 P220-START.
018400      OPEN OUTPUT FILTERED-FILE
018500      IF WS-FS-2 IS NOT EQUAL TO ZERO THEN
018600          DISPLAY 'WINFILT: CANNOT OPEN FILTOUT, QUITTING...'
018700          PERFORM P999-EXIT
018800      END-IF
018900      .
019000 P220-END.
019100
019200
019300*>       READ / VALIDATE / WRITE LOOP
019400 P300-START.
019500      PERFORM P310-START THRU P310-END
019600          UNTIL WF-EOF
019700      .
019800 P300-END.
019900
020000
020100*>       READ ONE EVENT RECORD
020200 P310-START.
020300      READ EVENT-FILE INTO WS-EVT-RECORD
020400          AT END
020500              SET WF-EOF TO TRUE
020600          NOT AT END
020700              ADD 1 TO WS-READ-COUNT
020800              PERFORM P320-START THRU P320-END
020900      END-READ
021000      .
021100 P310-END.
021200
021300
021400*>       APPLY R1.1 / R1.2 / R1.3 AND WRITE SURVIVORS
021500 P320-START.
021600      IF WS-EVT-NAME = SPACES
021700         OR WS-EVT-NAME = WS-UNKNOWN-LIT
021800          ADD 1 TO WS-REJECT-COUNT
021900      ELSE
022000          IF WS-EVT-TIMESTAMP = ZERO
022100              ADD 1 TO WS-REJECT-COUNT
022200          ELSE
022300              IF WF-FIRST-RECORD
022400                  SET WF-FIRST-RECORD TO FALSE
022500                  PERFORM P330-START THRU P330-END
022600              ELSE
022700                  IF WS-EVT-TIMESTAMP IS LESS THAN WS-PREV-TS
022800                      ADD 1 TO WS-REJECT-COUNT
022900                  ELSE
023000                      PERFORM P330-START THRU P330-END
023100                  END-IF
023200              END-IF
023300          END-IF
023400      END-IF
023500      IF WF-DEBUG-ON
023600          DISPLAY 'WINFILT REC ' WS-READ-COUNT ' NAME='
023700                  WS-EVT-NAME ' TS=' WS-EVT-TIMESTAMP
023800      END-IF
023900      .
024000 P320-END.
024100
024200
024300*>       ACCEPT THE RECORD - WRITE TO FILTERED-FILE
024400 P330-START.
024500      MOVE WS-EVT-TIMESTAMP TO WS-PREV-TS
024600      WRITE FLT-RECORD FROM WS-EVT-RECORD
024700      ADD 1 TO WS-ACCEPT-COUNT
024800      .
024900 P330-END.
025000
025100
025200*>      END-OF-FILE COUNT REPORT
025300 P900-START.
025400      DISPLAY '-----------------------------------'
025500      DISPLAY 'WINFILT - RECORD FILTER COMPLETE'
025600      DISPLAY '  RECORDS READ    : ' WS-READ-COUNT
025700      DISPLAY '  RECORDS ACCEPTED: ' WS-ACCEPT-COUNT
025800      DISPLAY '  RECORDS REJECTED: ' WS-REJECT-COUNT
025900      DISPLAY '-----------------------------------'
026000      .
026100 P900-END.
026200
026300
026400 P999-EXIT.
026500      CLOSE EVENT-FILE
026600      CLOSE FILTERED-FILE
026700      GOBACK.
026800 END PROGRAM WINFILT.
