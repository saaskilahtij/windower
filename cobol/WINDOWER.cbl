000100******************************************************************
000200* WINDOWER  -  CAN-BUS EVENT WINDOWING BATCH - JOB DRIVER
000300*
000400*    STEP 1 OF THE WINDOWER SUITE.  CALLS WINFILT TO FILTER THE
000500*    RAW EVENT-FILE DOWN TO THE FILTERED-FILE.  THE REMAINING
000600*    STEPS (WINCAT, WINWDOW, WINEXP) ARE RUN AS SEPARATE JOB
000700*    STEPS BEHIND THIS ONE, THE SAME WAY AN EARLIER MERGE JOB IN
000800*    THIS SHOP CHAINED ITS READ MODULE BEHIND ITS DRIVER.
000900*
001000*    Tectonics: cobc
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. WINDOWER.
001400 AUTHOR. N. SILVA.
001500 INSTALLATION. CONSOLIDATED MOTORS - MIS.
001600 DATE-WRITTEN. 03/14/1989.
001700 DATE-COMPILED.
001800 SECURITY. UNCLASSIFIED.
001900
002000******************************************************************
002100*                        C H A N G E   L O G
002200*  DATE      BY   REQUEST    DESCRIPTION
002300*  --------  ---  ---------  -------------------------------------
002400*  03/14/89  NS   WO-1140    ORIGINAL CODING.  ONE-LINE DRIVER,
002500*                            CALLS THE FILTER MODULE AND STOPS.
002600*  02/14/00  MC   WO-1801    LOGICAL FILE NAMES SUBSTITUTED FOR
002700*                            THE OLD HARD-CODED DOS PATHS WHEN
002800*                            THE JOB WAS MOVED TO THE SCHEDULER.
002900*  06/11/03  RT   WO-1944    RETURN CODE FROM WINFILT IS NOW
003000*                            CHECKED AND DISPLAYED BEFORE GOBACK.
003050*  09/10/03  JP   WO-1960    THE 06/11/03 FIX NEVER ACTUALLY WIRED
003060*                            UP THE RETURNING CLAUSE ON THE CALL -
003070*                            WS-RETURN-CODE SAT AT ZERO NO MATTER
003080*                            WHAT WINFILT DID.  CORRECTED, AND
003090*                            ADDED THE 88-LEVELS THE REST OF THE
003095*                            SUITE ALREADY USES FOR THIS KIND OF
003097*                            CHECK.
003098*  08/10/26  JP   WO-1965    REWORDED THE STEP-CHAINING COMMENT -
003099*                            IT STILL NAMED THE OLD JOB'S MODULES.
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     UPSI-0 ON STATUS IS WD-DEBUG-ON
003700            OFF STATUS IS WD-DEBUG-OFF.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 01  WS-RETURN-CODE               PIC 9(02) COMP VALUE ZERO.
004150     88  WD-STEP-OK                          VALUE ZERO.
004160     88  WD-STEP-FAILED                       VALUE 1 THRU 99.
004200 01  WS-STEP-COUNT                PIC 9(02) COMP VALUE ZERO.
004250 77  WS-JOB-NAME                  PIC X(08) VALUE 'WINDOWER'.
004300
004400*----------- RUN-DATE STAMP FOR THE OPS LOG -----------------------
004500 01  WS-TODAY.
004600     05  WS-TODAY-YY              PIC 99.
004700     05  WS-TODAY-MM              PIC 99.
004800     05  WS-TODAY-DD              PIC 99.
004900 01  WS-TODAY-NUM REDEFINES WS-TODAY
005000                                  PIC 9(6).
005100
005200*----------- CURRENT STEP-NAME, SPLIT FOR THE OPS LOG BANNER ------
005300 01  WS-STEP-NAME                 PIC X(8) VALUE 'WINFILT'.
005400 01  WS-STEP-NAME-BRK REDEFINES WS-STEP-NAME.
005500     05  WS-STEP-NAME-1ST         PIC X(4).
005600     05  WS-STEP-NAME-2ND         PIC X(4).
005700
005800*----------- JOB BANNER, SPLIT LEFT/RIGHT FOR THE 40-COL CONSOLE --
005900 01  WS-JOB-BANNER                PIC X(40)
006000                             VALUE 'WINDOWER JOB DRIVER'.
006100 01  WS-JOB-BANNER-HALF REDEFINES WS-JOB-BANNER.
006200     05  WS-JOB-BANNER-L          PIC X(20).
006300     05  WS-JOB-BANNER-R          PIC X(20).
006400
006500 PROCEDURE DIVISION.
006600 MAIN-PROCEDURE.
006700      ACCEPT WS-TODAY FROM DATE
006800      DISPLAY WS-JOB-BANNER-L ' STARTING - RUN DATE '
006900              WS-TODAY-MM '/' WS-TODAY-DD '/' WS-TODAY-YY
007000
007100      ADD 1 TO WS-STEP-COUNT
007200      DISPLAY 'STEP ' WS-STEP-COUNT ': ' WS-STEP-NAME
007250          ' (' WS-JOB-NAME ')'
007300      CALL WS-STEP-NAME RETURNING WS-RETURN-CODE
007400
007500      IF WD-DEBUG-ON
007600          DISPLAY 'WINDOWER: ' WS-STEP-NAME ' STEP COMPLETE'
007700      END-IF
007750
007760      IF WD-STEP-FAILED
007770          DISPLAY 'WINDOWER: ' WS-STEP-NAME
007780              ' RETURNED CODE ' WS-RETURN-CODE
007800      END-IF
007900      DISPLAY WS-JOB-BANNER-L ' COMPLETE'
008000      STOP RUN.
008100 END PROGRAM WINDOWER.
