000100******************************************************************
000200* WINCAT    -  ECU NAME CATALOGUE BUILDER
000300*
000400*    STEP 2 OF THE WINDOWER SUITE.  READS THE FILTERED-FILE
000500*    (WINFILT'S OUTPUT) AND BUILDS THE SORTED, DEDUPLICATED LIST
000600*    OF DISTINCT ECU NAMES PRESENT IN THE DATA (RULE R2.1),
000700*    WRITING ONE ECU-NAME-RECORD PER NAME TO ECU-LIST-FILE.
000800*
000900*    Tectonics: cobc
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. WINCAT.
001300 AUTHOR. N. SILVA.
001400 INSTALLATION. CONSOLIDATED MOTORS - MIS.
001500 DATE-WRITTEN. 04/02/1989.
001600 DATE-COMPILED.
001700 SECURITY. UNCLASSIFIED.
001800
001900******************************************************************
002000*                        C H A N G E   L O G
002100*  DATE      BY   REQUEST    DESCRIPTION
002200*  --------  ---  ---------  -------------------------------------
002300*  04/02/89  NS   WO-1141    ORIGINAL CODING.  PORTED THE OLD
002400*                            READ/DISPLAY LOOP THIS SHOP USES FOR
002500*                            QUICK LISTINGS, REPLACED THE DEBUG
002550*                            DISPLAY WITH A DEDUP TABLE AND A
002600*                            SORT/WRITE PASS.
002700*  01/22/90  NS   WO-1233    LINEAR-SEARCH DEDUP ADDED (RULE
002800*                            R2.1) - PREVIOUSLY EVERY NAME WAS
002900*                            WRITTEN, DUPLICATES AND ALL.
003000*  07/09/91  JP   WO-1402    ASCENDING SORT ADDED BEFORE THE
003100*                            WRITE PASS SO ECU-LIST-FILE COMES
003200*                            OUT IN A DETERMINISTIC ORDER.
003300*  11/30/93  JP   WO-1523    TABLE SIZE RAISED FROM 25 TO 100
003400*                            ENTRIES - THE PROTOTYPE HARNESS
003500*                            WAS FEEDING MORE THAN 25 DISTINCT
003600*                            NAMES AND WE WERE LOSING THE TAIL.
003700*  10/05/98  MC   WO-1756    YEAR-2000 REVIEW: NO DATE FIELDS IN
003800*                            THIS PROGRAM.  NO CHANGE REQUIRED.
003900*                            SIGNED OFF PER Y2K AUDIT WO-1756.
004000*  02/14/00  MC   WO-1802    LOGICAL FILE NAMES SUBSTITUTED FOR
004100*                            THE OLD HARD-CODED DOS PATHS.
004150*  09/17/03  JP   WO-1964    DROPPED A LEFTOVER '* INICIO WORKING-
004160*                            STORAGE *' BANNER AND ITS 'ARCHIVOS'
004170*                            SECTION HEADER THAT GOT PASTED IN
004180*                            FROM ANOTHER SHOP'S COPY BOOK YEARS
004190*                            AGO - REPLACED WITH A PLAIN ENGLISH
004195*                            SECTION COMMENT.
004196*  08/10/26  JP   WO-1965    REWORDED THE ORIGINAL-CODING ENTRY -
004197*                            IT STILL NAMED THE OLD JOB THIS WAS
004198*                            PORTED FROM.  NO CODE CHANGE.
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     UPSI-0 ON STATUS IS WC-DEBUG-ON
004800            OFF STATUS IS WC-DEBUG-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT FILTERED-FILE ASSIGN TO FILTIN
005300         ORGANIZATION IS SEQUENTIAL
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS WS-FS-1.
005600
005700     SELECT ECU-LIST-FILE ASSIGN TO ECULIST
005800         ORGANIZATION IS SEQUENTIAL
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS WS-FS-2.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  FILTERED-FILE
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORDING MODE IS F.
006700     COPY WEVTREC.
006800
006900 FD  ECU-LIST-FILE
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORDING MODE IS F.
007200     COPY WECUNAM.
007300
007400 WORKING-STORAGE SECTION.
007600
007700*----------- FILE-STATUS BYTES AND SWITCHES ---------------------
007800 77  WS-FS-1                     PIC 9(02).
007900 77  WS-FS-2                     PIC 9(02).
008000 77  WS-EOF                      PIC X.
008100     88  WC-EOF                            VALUE 'Y'.
008200     88  WC-NOT-EOF                        VALUE 'N'.
008300
008400*----------- WORKING COPY OF THE EVENT RECORD --------------------
008500 01  WS-EVT-RECORD                PIC X(93).
008600 01  WS-EVT-FIELDS REDEFINES WS-EVT-RECORD.
008700     03  WS-EVT-NAME              PIC X(12).
008800     03  WS-EVT-NAME-BREAKDOWN REDEFINES WS-EVT-NAME.
008900         05  WS-EVT-NAME-PREFIX   PIC X(06).
009000         05  WS-EVT-NAME-SUFFIX   PIC X(06).
009100     03  FILLER                   PIC X(81).
009200
009300*----------- ECU NAME TABLE (100 ENTRIES, INDEXED) ----------------
009400 01  WS-ECU-TABLE.
009500     03  WS-ECU-ENTRY OCCURS 100 TIMES
009600                      INDEXED BY WC-IDX WC-SRCH-IDX.
009700         05  WS-ECU-TAB-NAME      PIC X(12) VALUE SPACES.
009800 01  WS-ECU-TABLE-FLAT REDEFINES WS-ECU-TABLE.
009900     03  FILLER                   PIC X(1200).
010000 01  WS-ECU-COUNT                 PIC 9(03) COMP VALUE ZERO.
010100 01  WS-FOUND-SW                  PIC X VALUE 'N'.
010200     88  WC-NAME-FOUND                     VALUE 'Y'.
010300     88  WC-NAME-NOT-FOUND                 VALUE 'N'.
010400
010500*----------- SORT WORK AREAS (SIMPLE EXCHANGE SORT) ---------------
010600 01  WS-SORT-I                    PIC 9(03) COMP VALUE ZERO.
010700 01  WS-SORT-J                    PIC 9(03) COMP VALUE ZERO.
010800 01  WS-SORT-HOLD                 PIC X(12).
010900 01  WS-SWAP-SW                   PIC X VALUE 'N'.
011000     88  WC-SWAP-MADE                      VALUE 'Y'.
011100     88  WC-NO-SWAP-MADE                   VALUE 'N'.
011200
011300 PROCEDURE DIVISION.
011400 MAIN-PROCEDURE.
011500
011600     PERFORM P100-START THRU P100-END.
011700     PERFORM P200-START THRU P200-END.
011800     PERFORM P300-START THRU P300-END.
011900     PERFORM P400-START THRU P400-END.
012000     PERFORM P900-START THRU P900-END.
012100     PERFORM P999-EXIT.
012200
012300
012400*>      MODULE INITIALIZER
012500 P100-START.
012600      MOVE SPACES TO WS-ECU-TABLE-FLAT
012700      MOVE ZERO TO WS-ECU-COUNT
012800      SET WC-NOT-EOF TO TRUE
012900      .
013000 P100-END.
013100
013200
013300*>      FILE VALIDATE
013400 P200-START.
013500      OPEN INPUT FILTERED-FILE
013600      IF WS-FS-1 EQUAL 35 THEN
013700          DISPLAY 'WINCAT: FILTIN NOT FOUND, QUITTING...'
013800          PERFORM P999-EXIT
013900      END-IF
014000      OPEN OUTPUT ECU-LIST-FILE
014100      IF WS-FS-2 IS NOT EQUAL TO ZERO THEN
014200          DISPLAY 'WINCAT: CANNOT OPEN ECULIST, QUITTING...'
014300          PERFORM P999-EXIT
014400      END-IF
014500      .
014600 P200-END.
014700
014800
014900*>       READ / DEDUP LOOP
015000 P300-START.
015100      PERFORM P310-START THRU P310-END
015200          UNTIL WC-EOF
015300      .
015400 P300-END.
015500
015600
015700*>       READ ONE FILTERED RECORD
015800 P310-START.
015900      READ FILTERED-FILE INTO WS-EVT-RECORD
016000          AT END
016100              SET WC-EOF TO TRUE
016200          NOT AT END
016300              PERFORM P320-START THRU P320-END
016400      END-READ
016500      .
016600 P310-END.
016700
016800
016900*>       DEDUP CHECK AGAINST THE TABLE (RULE R2.1)
017000 P320-START.
017100      SET WC-NAME-NOT-FOUND TO TRUE
017200      IF WS-ECU-COUNT IS GREATER THAN ZERO
017300          SET WC-SRCH-IDX TO 1
017400          SEARCH WS-ECU-ENTRY VARYING WC-SRCH-IDX
017500              AT END
017600                  CONTINUE
017700              WHEN WS-ECU-TAB-NAME (WC-SRCH-IDX) = WS-EVT-NAME
017800                  SET WC-NAME-FOUND TO TRUE
017900          END-SEARCH
018000      END-IF
018100      IF WC-NAME-NOT-FOUND
018200          ADD 1 TO WS-ECU-COUNT
018300          SET WC-IDX TO WS-ECU-COUNT
018400          MOVE WS-EVT-NAME TO WS-ECU-TAB-NAME (WC-IDX)
018500      END-IF
018600      .
018700 P320-END.
018800
018900
019000*>       ASCENDING EXCHANGE SORT OF THE TABLE
019100 P400-START.
019200      IF WS-ECU-COUNT IS GREATER THAN 1
019300          PERFORM P410-START THRU P410-END
019400              VARYING WS-SORT-I FROM 1 BY 1
019500              UNTIL WS-SORT-I IS GREATER THAN WS-ECU-COUNT
019600      END-IF
019700      PERFORM P420-START THRU P420-END
019800          VARYING WS-SORT-I FROM 1 BY 1
019900          UNTIL WS-SORT-I IS GREATER THAN WS-ECU-COUNT
020000      .
020100 P400-END.
020200
020300
020400*>       ONE OUTER PASS OF THE EXCHANGE SORT
020500 P410-START.
020600      PERFORM P411-START THRU P411-END
020700          VARYING WS-SORT-J FROM 1 BY 1
020800          UNTIL WS-SORT-J IS EQUAL TO WS-ECU-COUNT
020900      .
021000 P410-END.
021100
021200
021300*>       COMPARE/SWAP ONE ADJACENT PAIR
021400 P411-START.
021500      SET WC-IDX TO WS-SORT-J
021600      SET WC-SRCH-IDX TO WS-SORT-J
021700      SET WC-SRCH-IDX UP BY 1
021800      IF WS-ECU-TAB-NAME (WC-IDX)
021900              IS GREATER THAN WS-ECU-TAB-NAME (WC-SRCH-IDX)
022000          MOVE WS-ECU-TAB-NAME (WC-IDX)      TO WS-SORT-HOLD
022100          MOVE WS-ECU-TAB-NAME (WC-SRCH-IDX) TO
022200               WS-ECU-TAB-NAME (WC-IDX)
022300          MOVE WS-SORT-HOLD TO WS-ECU-TAB-NAME (WC-SRCH-IDX)
022400      END-IF
022500      .
022600 P411-END.
022700
022800
022900*>       WRITE THE SORTED CATALOGUE
023000 P420-START.
023100      SET WC-IDX TO WS-SORT-I
023200      MOVE WS-ECU-TAB-NAME (WC-IDX) TO ECU-NAME OF ECU-LIST-FILE
023300      WRITE ECU-NAME-RECORD
023400      IF WC-DEBUG-ON
023500          DISPLAY 'WINCAT ECU ' WS-SORT-I ' = '
023600                  WS-ECU-TAB-NAME (WC-IDX)
023700      END-IF
023800      .
023900 P420-END.
024000
024100
024200*>      CATALOGUE SIZE REPORT
024300 P900-START.
024400      DISPLAY '-----------------------------------'
024500      DISPLAY 'WINCAT - ECU CATALOGUE COMPLETE'
024600      DISPLAY '  DISTINCT ECU NAMES: ' WS-ECU-COUNT
024700      DISPLAY '-----------------------------------'
024800      .
024900 P900-END.
025000
025100
025200 P999-EXIT.
025300      CLOSE FILTERED-FILE
025400      CLOSE ECU-LIST-FILE
025500      GOBACK.
025600 END PROGRAM WINCAT.
