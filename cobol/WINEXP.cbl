000100******************************************************************
000200* WINEXP    -  WINDOW-DETAIL DELIMITED EXPORT WRITER
000300*
000400*    STEP 4 OF THE WINDOWER SUITE.  READS THE WINDOW-DETAIL-FILE
000500*    PRODUCED BY WINWDOW AND WRITES A SEMICOLON-DELIMITED TEXT
000600*    FILE, ONE LINE PER DETAIL RECORD PLUS A HEADER LINE, FOR
000700*    DOWNSTREAM SPREADSHEET PICKUP.  NUMERIC FIELDS ARE EDITED TO
000800*    THEIR NATURAL WIDTH - NO PADDING ZEROS - THE SAME "STRIP THE
000900*    LEADING ZEROS" TRICK THIS SHOP HAS ALWAYS USED ON EXTRACT
001000*    JOBS, DONE HERE WITH INSPECT/UNSTRING INSTEAD OF THE
001100*    LIBRARY ROUTINE THAT WENT WITH THE OLDER JOBS.
001200*
001300*    Tectonics: cobc
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID. WINEXP.
001700 AUTHOR. J. PARDO.
001800 INSTALLATION. CONSOLIDATED MOTORS - MIS.
001900 DATE-WRITTEN. 06/19/1989.
002000 DATE-COMPILED.
002100 SECURITY. UNCLASSIFIED.
002200
002300******************************************************************
002400*                        C H A N G E   L O G
002500*  DATE      BY   REQUEST    DESCRIPTION
002600*  --------  ---  ---------  -------------------------------------
002700*  06/19/89  JP   WO-1150    ORIGINAL CODING.  FIXED-WIDTH DUMP OF
002800*                            THE WINDOW DETAIL FILE, NO HEADER.
002900*  02/03/91  JP   WO-1360    HEADER LINE AND SEMICOLON DELIMITER
003000*                            ADDED (RULE R4.1) SO THE SPREADSHEET
003100*                            SIDE COULD PICK THE FILE UP DIRECTLY.
003200*  04/17/93  MC   WO-1490    NUMERIC EDITING CHANGED TO STRIP
003300*                            LEADING ZEROS (RULE R4.2) - THE
003400*                            SPREADSHEET WAS TREATING '0007' AS
003500*                            TEXT AND MISALIGNING THE COLUMN.
003600*  10/05/98  MC   WO-1758    YEAR-2000 REVIEW: NO 2-DIGIT DATE
003700*                            FIELDS ON THIS FILE.  NO CHANGE.
003800*  02/14/00  MC   WO-1804    LOGICAL FILE NAMES SUBSTITUTED FOR
003900*                            THE OLD HARD-CODED DOS PATHS.
004000*  06/11/03  RT   WO-1946    .CSV SUFFIX ENFORCED ON THE OUTPUT
004100*                            FILE NAME CARD (RULE R4.3) - USERS
004200*                            KEPT MAILING IN NAMES WITHOUT IT.
004250*  09/03/03  JP   WO-1958    FIXED P330-COMPRESS - THE STRAY
004260*                            ADD 1 TO WS-EDIT-START AFTER THE
004270*                            INSPECT TALLYING WAS DOUBLE-COUNTING
004280*                            THE LEADING-SPACE OFFSET, TRUNCATING
004290*                            THE FIRST DIGIT ON POSITIVE FIELDS
004300*                            AND EATING THE MINUS SIGN ON NEGATIVE
004310*                            MEANS.  QA CAUGHT IT COMPARING SIG1
004320*                            MEANS AGAINST THE WINDOW-DETAIL FILE.
004321*  09/17/03  JP   WO-1963    THE WO-1946 .CSV FIX HAD NOTHING
004322*                            FEEDING WS-EXPORT-NAME BUT THE HARD-
004323*                            CODED VALUE CLAUSE - THE SUFFIX RULE
004324*                            WAS RUNNING AGAINST A LITERAL, NOT A
004325*                            REAL PARAMETER.  ADDED AN EPARM CARD
004326*                            (SAME SHAPE AS WPARM/GPARM ELSEWHERE
004327*                            IN THE SUITE) SO OPERATIONS CAN SET
004328*                            THE EXPORT NAME PER RUN.  ALSO DROPPED
004329*                            WS-FLD-4, WHICH WAS DECLARED BUT NEVER
004330*                            MOVED TO OR STRUNG INTO ANYTHING, AND
004332*                            REMOVED A LEFTOVER '* INICIO WORKING-
004333*                            STORAGE *' BANNER PASTED IN FROM ANOTHER
004334*                            SHOP'S COPYBOOK - RENAMED 'ARCHIVOS' TO
004335*                            PLAIN ENGLISH.
004336*  08/10/26  JP   WO-1965    REWORDED THE HEADER COMMENT ABOUT THE
004337*                            LEADING-ZERO STRIP - IT STILL NAMED
004338*                            THE OLD JOB THIS WAS PORTED FROM.  NO
004339*                            CODE CHANGE.
004340*  08/10/26  JP   WO-1966    P100 SUFFIX CHECK ONLY MATCHED 'csv'
004341*                            OR 'CSV' EXACT - A CARD PUNCHED '.Csv'
004342*                            OR '.CsV' GOT A SECOND SUFFIX TACKED
004343*                            ON.  ADDED AN INSPECT CONVERTING TO
004344*                            UPPERCASE THE 3-BYTE SUFFIX BEFORE THE
004345*                            COMPARE SO ANY MIXED CASE IS CAUGHT.
004346******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     UPSI-0 ON STATUS IS WX-DEBUG-ON
004900            OFF STATUS IS WX-DEBUG-OFF.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005250     SELECT PARM-FILE ASSIGN TO EPARM
005260         ORGANIZATION IS SEQUENTIAL
005270         ACCESS MODE IS SEQUENTIAL
005280         FILE STATUS IS WS-FS-3.
005290
005300     SELECT WINDOW-DETAIL-FILE ASSIGN TO WINDET
005400         ORGANIZATION IS SEQUENTIAL
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS WS-FS-1.
005700
005800     SELECT EXPORT-FILE ASSIGN TO EXPOUT
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-FS-2.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006350 FD  PARM-FILE
006360     BLOCK CONTAINS 0 RECORDS
006370     RECORDING MODE IS F.
006380 01  EP-PARM-RECORD.
006390     03  EP-EXPORT-NAME          PIC X(20).
006395     03  FILLER                  PIC X(60).
006400 FD  WINDOW-DETAIL-FILE
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORDING MODE IS F.
006700     COPY WWINDET.
006800
006900 FD  EXPORT-FILE
007000     RECORDING MODE IS F.
007100     COPY WEXPLIN.
007200
007300 WORKING-STORAGE SECTION.
007400
007600*----------- FILE-STATUS BYTES --------------------------------------
007700 77  WS-FS-1                     PIC 9(02).
007800 77  WS-FS-2                     PIC 9(02).
007850 77  WS-FS-3                     PIC 9(02).
007900 77  WS-EOF                      PIC X VALUE 'N'.
008000     88  WX-EOF                            VALUE 'Y'.
008100     88  WX-NOT-EOF                        VALUE 'N'.
008200
008300*----------- OUTPUT FILE-NAME CARD (RULE R4.3) --------------------
008310*>      DEFAULT NAME BELOW ONLY APPLIES WHEN THE EPARM CARD IS
008320*>      MISSING OR BLANK - NORMALLY THIS COMES FROM THE PARM FILE.
008400 01  WS-EXPORT-NAME               PIC X(20)
008500                              VALUE 'WINDOW-EXPORT'.
008600 01  WS-EXPORT-NAME-FIELDS REDEFINES WS-EXPORT-NAME.
008700     03  WS-EXPORT-BASE           PIC X(16).
008800     03  WS-EXPORT-DOT            PIC X(01).
008900     03  WS-EXPORT-EXT            PIC X(03).
009000 01  WS-EXPORT-NAME-LEN           PIC 9(02) COMP VALUE ZERO.
009100 01  WS-EXPORT-SUFFIX             PIC X(03).
009200
009300*----------- WORKING COPY OF THE DETAIL RECORD ---------------------
009400 01  WS-WD-WINDOW-NO              PIC 9(06).
009500 01  WS-WD-START                  PIC 9(10)V99.
009600 01  WS-WD-START-BREAKDOWN REDEFINES WS-WD-START.
009700     03  WS-WD-START-WHOLE-SEC    PIC 9(10).
009800     03  WS-WD-START-CENTISEC     PIC 99.
009900 01  WS-WD-END                    PIC 9(10)V99.
010000 01  WS-WD-END-BREAKDOWN REDEFINES WS-WD-END.
010100     03  WS-WD-END-WHOLE-SEC      PIC 9(10).
010200     03  WS-WD-END-CENTISEC       PIC 99.
010300 01  WS-WD-ECU-NAME                PIC X(12).
010400 01  WS-WD-COUNT                  PIC 9(07).
010500 01  WS-WD-SIG1-MEAN              PIC S9(07)V99.
010600 01  WS-WD-SIG2-MEAN              PIC S9(07)V99.
010700
010800*----------- NUMERIC-EDIT WORK AREAS (RULE R4.2) -------------------
010900 01  WS-EDIT-FIELD                PIC X(15).
011000 01  WS-EDIT-SRC                  PIC X(15).
011100 01  WS-EDIT-ZONE-INT             PIC Z(9)9.
011200 01  WS-EDIT-ZONE-DEC             PIC -(9)9.99.
011300 01  WS-EDIT-PTR                  PIC 9(02) COMP.
011400 01  WS-EDIT-START                PIC 9(02) COMP.
011500
011600*----------- OUTPUT LINE ASSEMBLY -----------------------------------
011700 01  WS-OUT-LINE                  PIC X(132).
011800 01  WS-OUT-PTR                   PIC 9(03) COMP.
011900 01  WS-FLD-1                     PIC X(20).
012000 01  WS-FLD-2                     PIC X(20).
012100 01  WS-FLD-3                     PIC X(20).
012300 01  WS-FLD-5                     PIC X(10).
012400 01  WS-FLD-6                     PIC X(12).
012500 01  WS-FLD-7                     PIC X(12).
012600
012700 01  WS-LINE-COUNT                PIC 9(07) COMP VALUE ZERO.
012800
012900 PROCEDURE DIVISION.
013000 MAIN-PROCEDURE.
013100
013200     PERFORM P100-START THRU P100-END.
013300     PERFORM P200-START THRU P200-END.
013400     PERFORM P300-START THRU P300-END.
013500     PERFORM P900-START THRU P900-END.
013600     PERFORM P999-EXIT.
013700
013800
013900*>      MODULE INITIALIZER - READ THE EPARM CARD FOR THE BATCH-
013950*>      SUPPLIED EXPORT NAME, THEN APPLY THE .CSV SUFFIX RULE (R4.3)
014000 P100-START.
014010      MOVE ZERO TO WS-LINE-COUNT
014020      SET WX-NOT-EOF TO TRUE
014030      OPEN INPUT PARM-FILE
014040      IF WS-FS-3 EQUAL 35
014050          DISPLAY 'WINEXP: EPARM NOT FOUND, USING DEFAULT NAME'
014060      ELSE
014070          READ PARM-FILE
014080              AT END
014090                  DISPLAY 'WINEXP: EPARM IS EMPTY, USING '
014095                          'DEFAULT NAME'
014100              NOT AT END
014110                  MOVE EP-EXPORT-NAME TO WS-EXPORT-NAME
014120          END-READ
014130          CLOSE PARM-FILE
014140      END-IF
014300      INSPECT WS-EXPORT-NAME TALLYING WS-EXPORT-NAME-LEN
014400          FOR CHARACTERS BEFORE INITIAL SPACE
014500      IF WS-EXPORT-NAME-LEN IS LESS THAN 4
014600          PERFORM P110-APPEND-SUFFIX
014700      ELSE
014800          SUBTRACT 3 FROM WS-EXPORT-NAME-LEN GIVING WS-EDIT-PTR
014900          MOVE WS-EXPORT-NAME (WS-EDIT-PTR : 3) TO
015000               WS-EXPORT-SUFFIX
015010          INSPECT WS-EXPORT-SUFFIX CONVERTING
015020              'abcdefghijklmnopqrstuvwxyz' TO
015030              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
015100          IF WS-EXPORT-SUFFIX IS NOT EQUAL TO 'CSV'
015300              PERFORM P110-APPEND-SUFFIX
015400          END-IF
015500      END-IF
015600      .
015700 P100-END.
015800
015900 P110-APPEND-SUFFIX.
016000      ADD 1 TO WS-EXPORT-NAME-LEN
016100      MOVE '.' TO WS-EXPORT-NAME (WS-EXPORT-NAME-LEN : 1)
016200      ADD 1 TO WS-EXPORT-NAME-LEN
016300      MOVE 'CSV' TO
016400           WS-EXPORT-NAME (WS-EXPORT-NAME-LEN : 3)
016500      .
016600
016700
016800*>      FILE VALIDATE
016900 P200-START.
017000      OPEN INPUT WINDOW-DETAIL-FILE
017100      IF WS-FS-1 EQUAL 35 THEN
017200          DISPLAY 'WINEXP: WINDET NOT FOUND, QUITTING...'
017300          PERFORM P999-EXIT
017400      END-IF
017500      OPEN OUTPUT EXPORT-FILE
017600      IF WS-FS-2 IS NOT EQUAL TO ZERO THEN
017700          DISPLAY 'WINEXP: CANNOT OPEN EXPOUT, QUITTING...'
017800          PERFORM P999-EXIT
017900      END-IF
018000      MOVE 'WINDOW;START;END;ECU;COUNT;SIG1_MEAN;SIG2_MEAN'
018100          TO EXP-LINE-TEXT
018200      WRITE EXP-LINE-RECORD
018300      ADD 1 TO WS-LINE-COUNT
018400      .
018500 P200-END.
018600
018700
018800*>      READ / WRITE LOOP
018900 P300-START.
019000      PERFORM P310-START THRU P310-END
019100          UNTIL WX-EOF
019200      .
019300 P300-END.
019400
019500
019600*>      READ ONE DETAIL RECORD, BUILD AND WRITE ITS EXPORT LINE
019700 P310-START.
019800      READ WINDOW-DETAIL-FILE
019900          AT END
020000              SET WX-EOF TO TRUE
020100          NOT AT END
020200              MOVE WD-WINDOW-NO  TO WS-WD-WINDOW-NO
020300              MOVE WD-START      TO WS-WD-START
020400              MOVE WD-END        TO WS-WD-END
020500              MOVE WD-ECU-NAME   TO WS-WD-ECU-NAME
020600              MOVE WD-COUNT      TO WS-WD-COUNT
020700              MOVE WD-SIG1-MEAN  TO WS-WD-SIG1-MEAN
020800              MOVE WD-SIG2-MEAN  TO WS-WD-SIG2-MEAN
020900              PERFORM P320-START THRU P320-END
021000      END-READ
021100      .
021200 P310-END.
021300
021400
021500*>      BUILD THE DELIMITED LINE AND WRITE IT (RULES R4.1/R4.2)
021600 P320-START.
021700      MOVE SPACES TO WS-OUT-LINE
021800
021900      MOVE WS-WD-WINDOW-NO TO WS-EDIT-ZONE-INT
022000      MOVE WS-EDIT-ZONE-INT TO WS-EDIT-SRC
022100      PERFORM P330-COMPRESS
022200      MOVE WS-EDIT-FIELD TO WS-FLD-1
022300
022400      MOVE WS-WD-START TO WS-EDIT-ZONE-DEC
022500      MOVE WS-EDIT-ZONE-DEC TO WS-EDIT-SRC
022600      PERFORM P330-COMPRESS
022700      MOVE WS-EDIT-FIELD TO WS-FLD-2
022800
022900      MOVE WS-WD-END TO WS-EDIT-ZONE-DEC
023000      MOVE WS-EDIT-ZONE-DEC TO WS-EDIT-SRC
023100      PERFORM P330-COMPRESS
023200      MOVE WS-EDIT-FIELD TO WS-FLD-3
023300
023400      MOVE WS-WD-COUNT TO WS-EDIT-ZONE-INT
023500      MOVE WS-EDIT-ZONE-INT TO WS-EDIT-SRC
023600      PERFORM P330-COMPRESS
023700      MOVE WS-EDIT-FIELD TO WS-FLD-5
023800
023900      MOVE WS-WD-SIG1-MEAN TO WS-EDIT-ZONE-DEC
024000      MOVE WS-EDIT-ZONE-DEC TO WS-EDIT-SRC
024100      PERFORM P330-COMPRESS
024200      MOVE WS-EDIT-FIELD TO WS-FLD-6
024300
024400      MOVE WS-WD-SIG2-MEAN TO WS-EDIT-ZONE-DEC
024500      MOVE WS-EDIT-ZONE-DEC TO WS-EDIT-SRC
024600      PERFORM P330-COMPRESS
024700      MOVE WS-EDIT-FIELD TO WS-FLD-7
024800
024900      STRING WS-FLD-1     DELIMITED BY SPACE
025000             ';'          DELIMITED BY SIZE
025100             WS-FLD-2     DELIMITED BY SPACE
025200             ';'          DELIMITED BY SIZE
025300             WS-FLD-3     DELIMITED BY SPACE
025400             ';'          DELIMITED BY SIZE
025500             WS-WD-ECU-NAME DELIMITED BY SPACE
025600             ';'          DELIMITED BY SIZE
025700             WS-FLD-5     DELIMITED BY SPACE
025800             ';'          DELIMITED BY SIZE
025900             WS-FLD-6     DELIMITED BY SPACE
026000             ';'          DELIMITED BY SIZE
026100             WS-FLD-7     DELIMITED BY SPACE
026200          INTO WS-OUT-LINE
026300      END-STRING
026400
026500      MOVE WS-OUT-LINE TO EXP-LINE-TEXT
026600      WRITE EXP-LINE-RECORD
026700      ADD 1 TO WS-LINE-COUNT
026800      .
026900 P320-END.
027000
027100
027200*>      SQUEEZE THE EDITED ZONE FIELD DOWN TO ITS NATURAL WIDTH
027300*>      (RULE R4.2) - LEFT-JUSTIFY, DROP LEADING SPACES/ZEROS,
027400*>      KEEP A LEADING '-' WHEN THE FIELD WAS EDITED NEGATIVE.
027500 P330-COMPRESS.
027600      MOVE SPACES TO WS-EDIT-FIELD
027700      MOVE 1 TO WS-EDIT-START
027800      INSPECT WS-EDIT-SRC TALLYING WS-EDIT-START
027900          FOR LEADING SPACES
028100      MOVE WS-EDIT-SRC (WS-EDIT-START : ) TO WS-EDIT-FIELD
028200      .
028300
028400*>      FINAL LINE-COUNT REPORT
028500 P900-START.
028600      DISPLAY '-----------------------------------'
028700      DISPLAY 'WINEXP - EXPORT COMPLETE'
028800      DISPLAY '  OUTPUT FILE NAME: ' WS-EXPORT-NAME
028900      DISPLAY '  LINES WRITTEN:    ' WS-LINE-COUNT
029000      DISPLAY '-----------------------------------'
029100      .
029200 P900-END.
029300
029400
029500 P999-EXIT.
029600      CLOSE WINDOW-DETAIL-FILE
029700      CLOSE EXPORT-FILE
029800      GOBACK.
029900 END PROGRAM WINEXP.
